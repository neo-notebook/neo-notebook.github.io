000010******************************************************************
000020* FECHA       : 14/02/1991                                       *
000030* PROGRAMADOR : J. CASTELLANOS (JCAS)                            *
000040* APLICACION  : SEGURIDAD INFORMATICA - INTELIGENCIA IA          *
000050* PROGRAMA    : SEGI1B01                                         *
000060* TIPO        : BATCH                                            *
000070* DESCRIPCION : CORRIDA NOCTURNA QUE LEE LOS ARTICULOS CRUDOS    *
000080*             : COSECHADOS DE LOS FEEDS EXTERNOS SOBRE SEGURIDAD *
000090*             : DE INTELIGENCIA ARTIFICIAL, LOS DEPURA, ELIMINA  *
000100*             : DUPLICADOS, LOS CLASIFICA POR TEMA, LES ASIGNA   *
000110*             : PUNTAJE EN CINCO DIMENSIONES DE NEGOCIO, LOS     *
000120*             : ORDENA POR PUNTAJE FINAL Y GENERA EL BRIEF       *
000130*             : DIARIO DE INTELIGENCIA, EL ARCHIVO PRIVADO       *
000140*             : COMPLETO, EL REPORTE DE TENDENCIAS Y LOS PUNTOS  *
000150*             : DE PRESENTACION SEMANALES.                       *
000160* ARCHIVOS    : ARTICLES-IN=E, PUBLIC-BRIEF=S, PRIVATE-ARCH=S    *
000170*             : BRIEF-REPORT=S, TRENDS-OUT=S, POINTS-OUT=S       *
000180* ACCION (ES) : UNICA - PROCESO COMPLETO EN UNA SOLA CORRIDA     *
000190* PROGRAMA(S) : SEGI1R00                                         *
000200* INSTALADO   : 14/02/1991                                       *
000210******************************************************************
000220*                 B I T A C O R A   D E   C A M B I O S          *
000230******************************************************************
000240* 14/02/1991 JCAS  PGR0001  PRIMERA VERSION DEL PROGRAMA.        *
000250* 03/06/1991 JCAS  PGR0014  SE AGREGA VALIDACION DE FECHA CON    *
000260*                           TABLA DE DIAS POR MES Y BISIESTO.    *
000270* 22/11/1991 JCAS  PGR0022  SE AGREGA EL DEPURADOR DE ETIQUETAS  *
000280*                           PARA CONTENIDO COSECHADO CON HTML.   *
000290* 09/03/1992 RMM   PGR0031  SE AGREGA EL ELIMINADOR DE ARTICULOS *
000300*                           DUPLICADOS (TITULO Y CONTENIDO).     *
000310* 18/07/1992 RMM   PGR0037  SE AGREGAN LOS CINCO CALCULADORES DE *
000320*                           PUNTAJE Y EL PONDERADOR FINAL.       *
000330* 02/02/1993 JCAS  PGR0044  SE AGREGA EL ORDENAMIENTO POR        *
000340*                           PUNTAJE FINAL (INSERCION ESTABLE).   *
000350* 14/09/1993 JCAS  PGR0049  SE AGREGA EL RESUMEN AUTOMATICO Y    *
000360*                           LA ESCRITURA DEL BRIEF PUBLICO Y DEL *
000370*                           ARCHIVO PRIVADO COMPLETO.            *
000380* 11/01/1994 RMM   PGR0053  SE AGREGAN TENDENCIAS Y PUNTOS DE    *
000390*                           PRESENTACION PARA LA REUNION         *
000400*                           SEMANAL DE SEGURIDAD.                *
000410* 27/06/1994 JCAS  PGR0058  CORRECCION: LA FRESCURA CONTABA MAL  *
000420*                           LOS ARTICULOS CON FECHA FUTURA.      *
000430* 19/12/1994 RMM   PGR0061  CORRECCION: EMPATES EN EL PUNTAJE NO *
000440*                           RESPETABAN EL ORDEN DE LLEGADA.      *
000450* 03/08/1995 JCAS  PGR0066  SE AMPLIA LA TABLA DE PALABRAS DE    *
000460*                           IMPACTO A PETICION DEL AREA DE       *
000470*                           SEGURIDAD.                           *
000480* 17/01/1998 RMM   PGR0079  REVISION DE TRANSICION DE SIGLO:     *
000490*                           LA FECHA DE CORRIDA Y LAS FECHAS DE  *
000500*                           LOS ARTICULOS SE VALIDARON CONTRA    *
000510*                           ANIOS 19XX Y 20XX SIN PROBLEMA.      *
000520* 22/03/1999 RMM   PGR0081  Y2K: SE CONFIRMA QUE EL CALCULO DE   *
000530*                           DIA ABSOLUTO Y EL BISIESTO DEL 2000  *
000540*                           (DIVISIBLE POR 400) QUEDAN CORRECTOS.*
000550* 30/11/2001 JCAS  PGR0090  SE AGREGA EL CLASIFICADOR DE TEMA    *
000560*                           (NUEVE CLUSTERES MAS GENERAL).       *
000570* 14/05/2004 RMM   PGR0101  SE AMPLIA LA VALIDACION DE PESOS DE  *
000580*                           PUNTAJE FINAL CON AVISO SI NO SUMAN  *
000590*                           UNO.                                 *
000600******************************************************************
000610 IDENTIFICATION DIVISION.
000620 PROGRAM-ID.    SEGI1B01.
000630 AUTHOR.        J. CASTELLANOS.
000640 INSTALLATION.  DEPARTAMENTO DE SEGURIDAD INFORMATICA.
000650 DATE-WRITTEN.  14/02/1991.
000660 DATE-COMPILED.
000670 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO DEL AREA
000680                 DE SEGURIDAD INFORMATICA.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM
000730     CLASS CLASE-VOCAL    IS 'A' 'E' 'I' 'O' 'U'
000740     CLASS CLASE-DIGITO   IS '0' THRU '9'
000750     UPSI-0 IS WS-AVISO-PESOS ON  STATUS IS PESOS-MAL-SUMADOS
000760                              OFF STATUS IS PESOS-BIEN-SUMADOS.
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790     SELECT ARTICLES-IN  ASSIGN TO ARTICLIN
000800            ORGANIZATION IS SEQUENTIAL
000810            FILE STATUS  IS FS-ARTICLES-IN.
000820
000830     SELECT PUBLIC-BRIEF ASSIGN TO PUBBRIEF
000840            ORGANIZATION IS SEQUENTIAL
000850            FILE STATUS  IS FS-PUBLIC-BRIEF.
000860
000870     SELECT PRIVATE-ARCH ASSIGN TO PRIVARCH
000880            ORGANIZATION IS SEQUENTIAL
000890            FILE STATUS  IS FS-PRIVATE-ARCH.
000900
000910     SELECT BRIEF-REPORT ASSIGN TO BRIEFRPT
000920            ORGANIZATION IS LINE SEQUENTIAL
000930            FILE STATUS  IS FS-BRIEF-REPORT.
000940
000950     SELECT TRENDS-OUT   ASSIGN TO TRENDOUT
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS  IS FS-TRENDS-OUT.
000980
000990     SELECT POINTS-OUT   ASSIGN TO POINTOUT
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS  IS FS-POINTS-OUT.
001020
001030 DATA DIVISION.
001040 FILE SECTION.
001050******************************************************************
001060*               D E F I N I C I O N   D E   A R C H I V O S      *
001070******************************************************************
001080*   ENTRADA - ARTICULOS CRUDOS COSECHADOS DE LOS FEEDS.
001090 FD  ARTICLES-IN
001100     RECORDING MODE IS F.
001110     COPY SEGIENT1.
001120
001130*   SALIDA - BRIEF PUBLICO, TOP 20 ARTICULOS.
001140 FD  PUBLIC-BRIEF
001150     RECORDING MODE IS F.
001160     COPY SEGIPUB1.
001170
001180*   SALIDA - ARCHIVO PRIVADO COMPLETO, TODOS LOS PUNTEADOS.
001190 FD  PRIVATE-ARCH
001200     RECORDING MODE IS F.
001210     COPY SEGITRB1.
001220
001230*   SALIDA - REPORTE IMPRESO DEL BRIEF DIARIO, TOP 10.
001240 FD  BRIEF-REPORT.
001250 01  REG-BRIEF-REPORT               PIC X(133).
001260
001270*   SALIDA - REPORTE IMPRESO DE TENDENCIAS.
001280 FD  TRENDS-OUT.
001290 01  REG-TRENDS-OUT                 PIC X(133).
001300
001310*   SALIDA - PUNTOS DE PRESENTACION SEMANAL.
001320 FD  POINTS-OUT.
001330 01  REG-POINTS-OUT                 PIC X(133).
001340
001350 WORKING-STORAGE SECTION.
001360******************************************************************
001370*          ESTADO DE ARCHIVOS Y AREA DE TRABAJO DEL CALL         *
001380******************************************************************
001390 01  WKS-AREA-ESTADOS.
001400     05  FS-ARTICLES-IN              PIC X(02) VALUE '00'.
001410     05  FS-PUBLIC-BRIEF             PIC X(02) VALUE '00'.
001420     05  FS-PRIVATE-ARCH             PIC X(02) VALUE '00'.
001430     05  FS-BRIEF-REPORT             PIC X(02) VALUE '00'.
001440     05  FS-TRENDS-OUT               PIC X(02) VALUE '00'.
001450     05  FS-POINTS-OUT               PIC X(02) VALUE '00'.
001460     05  FILLER                      PIC X(02) VALUE SPACES.
001470 01  WKS-AREA-LLAMADA-R00.
001480     05  LK-PROGRAMA-QUE-LLAMA       PIC X(08) VALUE 'SEGI1B01'.
001490     05  LK-ARCHIVO-CON-ERROR        PIC X(08).
001500     05  LK-ESTADO-ARCHIVO           PIC X(02).
001510     05  LK-CODIGO-RETORNO           PIC 9(02) COMP.
001520     05  FILLER                      PIC X(02) VALUE SPACES.
001530 01  WKS-INDICADOR-FIN-ARCHIVO.
001540     05  WKS-FLAG-FIN-ARTICLES-IN    PIC 9(01) VALUE 0.
001550         88  FIN-ARTICLES-IN                   VALUE 1.
001560     05  FILLER                      PIC X(01) VALUE SPACE.
001570******************************************************************
001580*                      C O N T A D O R E S                       *
001590******************************************************************
001600 01  WKS-CONTADORES.
001610     05  WKS-TOTAL-LEIDOS            PIC 9(05) COMP VALUE 0.
001620     05  WKS-TOTAL-ARTICULOS         PIC 9(05) COMP VALUE 0.
001630     05  WKS-TOTAL-UNICOS            PIC 9(05) COMP VALUE 0.
001640     05  WKS-TOTAL-RESUMIDOS         PIC 9(05) COMP VALUE 0.
001650     05  WKS-DUPLICADOS-ELIMINADOS   PIC 9(05) COMP VALUE 0.
001660     05  WKS-TOTAL-FUENTES           PIC 9(05) COMP VALUE 0.
001670     05  WKS-TOTAL-PUBLICADOS        PIC 9(05) COMP VALUE 0.
001680     05  WKS-TOTAL-ESCRITOS-ARCH     PIC 9(05) COMP VALUE 0.
001690     05  FILLER                      PIC X(02) VALUE SPACES.
001700******************************************************************
001710*         SUBINDICES Y CONTADORES DE CICLO (TODOS COMP)          *
001720******************************************************************
001730 01  WKS-SUBINDICES.
001740     05  WA-IX                       PIC 9(05) COMP VALUE 0.
001750     05  WA-JX                       PIC 9(05) COMP VALUE 0.
001760     05  WKS-SIGUIENTE               PIC 9(05) COMP VALUE 0.
001770     05  WKS-J                       PIC 9(05) COMP VALUE 0.
001780     05  WKS-K                       PIC 9(02) COMP VALUE 0.
001790     05  WKS-N                       PIC 9(02) COMP VALUE 0.
001800     05  IX-CLUSTER                  PIC 9(02) COMP VALUE 0.
001810     05  WKS-MEJOR-IX                PIC 9(02) COMP VALUE 0.
001820     05  WKS-MEJOR-CONTEO            PIC 9(02) COMP VALUE 0.
001830     05  WKS-CONTEO-CLUSTER          PIC 9(02) COMP VALUE 0.
001840     05  CF-IX                       PIC 9(05) COMP VALUE 0.
001850     05  CF-JX                       PIC 9(05) COMP VALUE 0.
001860     05  CC-IX                       PIC 9(02) COMP VALUE 0.
001870     05  WKS-COINCIDENCIAS           PIC 9(02) COMP VALUE 0.
001880     05  WKS-COINCIDENCIAS-POS       PIC 9(04) COMP VALUE 0.
001890     05  WKS-PUNTAJE-TEMP            PIC 9(05) COMP VALUE 0.
001900     05  WKS-POS-ENTRADA             PIC 9(04) COMP VALUE 0.
001910     05  WKS-POS-SALIDA              PIC 9(04) COMP VALUE 0.
001920     05  WKS-POS                     PIC 9(04) COMP VALUE 0.
001930     05  WKS-POS-TRIM                PIC 9(04) COMP VALUE 0.
001940     05  WKS-LEN1                    PIC 9(04) COMP VALUE 0.
001950     05  WKS-LEN2                    PIC 9(04) COMP VALUE 0.
001960     05  WKS-LEN-MAYOR               PIC 9(04) COMP VALUE 0.
001970     05  WKS-LONGITUD-HALLADA        PIC 9(04) COMP VALUE 0.
001980     05  WKS-LONGITUD-HALLADA-2      PIC 9(04) COMP VALUE 0.
001990     05  WKS-LEN-ORACION             PIC 9(04) COMP VALUE 0.
002000     05  WKS-INICIO-ORACION          PIC 9(04) COMP VALUE 0.
002010     05  WKS-ORACIONES-HALLADAS      PIC 9(01) COMP VALUE 0.
002020     05  WKS-M                       PIC 9(02) COMP VALUE 0.
002030     05  WKS-CONTADOR-DISPLAY        PIC ZZZZ9.
002040     05  FILLER                      PIC X(02) VALUE SPACES.
002050******************************************************************
002060*            CAMPOS DE FECHA Y ARITMETICA DE CALENDARIO          *
002070******************************************************************
002080 01  WKS-AREA-FECHAS.
002090     05  WKS-FECHA-CORRIDA           PIC 9(08) VALUE 0.
002100     05  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
002110         10  WKS-FC-ANIO             PIC 9(04).
002120         10  WKS-FC-MES              PIC 9(02).
002130         10  WKS-FC-DIA              PIC 9(02).
002140     05  WKS-CORRIDA-DIA-ABS         PIC 9(07) COMP VALUE 0.
002150     05  WKS-DIA-ABS-TEMP            PIC 9(07) COMP VALUE 0.
002160     05  WKS-EDAD-DIAS               PIC S9(07) COMP VALUE 0.
002170     05  WKS-ANIO-NUM                PIC 9(04) VALUE 0.
002180     05  WKS-MES-NUM                 PIC 9(02) VALUE 0.
002190     05  WKS-DIA-NUM                 PIC 9(02) VALUE 0.
002200     05  WKS-DIA-MAX                 PIC 9(02) VALUE 0.
002210     05  WKS-ANIO-MENOS-1            PIC 9(04) COMP VALUE 0.
002220     05  WKS-CUATRO-DIV              PIC 9(04) COMP VALUE 0.
002230     05  WKS-RESIDUO-4               PIC 9(04) COMP VALUE 0.
002240     05  WKS-CIEN-DIV                PIC 9(04) COMP VALUE 0.
002250     05  WKS-RESIDUO-100             PIC 9(04) COMP VALUE 0.
002260     05  WKS-CCC-DIV                 PIC 9(04) COMP VALUE 0.
002270     05  WKS-RESIDUO-400             PIC 9(04) COMP VALUE 0.
002280     05  WKS-FLAG-BISIESTO           PIC 9(01) VALUE 0.
002290         88  WKS-BISIESTO-ACTUAL               VALUE 1.
002300     05  WKS-NO-DATE-LITERAL         PIC X(10) VALUE 'NO DATE'.
002310     05  WKS-FECHA-TEXTO             PIC X(10) VALUE SPACES.
002320     05  FILLER                      PIC X(02) VALUE SPACES.
002330*    TABLA GENERICA DE DIAS POR MES, ESTILO DE LA CASA (COMPARAR
002340*    CON LA TABLA-DIAS DE LOS PROGRAMAS DE CARTERA). SE USA PARA
002350*    VALIDAR EL DIA DE LA FECHA DE PUBLICACION DEL ARTICULO.
002360 01  TABLA-DIAS-MES-DATOS.
002370     05  FILLER                      PIC X(24)
002380             VALUE '312831303130313130313031'.
002390 01  TABLA-DIAS-MES REDEFINES TABLA-DIAS-MES-DATOS.
002400     05  DIA-FIN-MES                 PIC 99 OCCURS 12 TIMES.
002410*    TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NO BISIESTO)
002420*    PARA EL CALCULO DE DIA ABSOLUTO.
002430 01  TABLA-DIAS-ACUM-DATOS.
002440     05  FILLER                      PIC X(36)
002450             VALUE '000031059090120151181212243273304334'.
002460 01  TABLA-DIAS-ACUM REDEFINES TABLA-DIAS-ACUM-DATOS.
002470     05  DIA-ACUM-MES                PIC 999 OCCURS 12 TIMES.
002480******************************************************************
002490*     CAMPOS DE COMPARACION DE TEXTO / BUSQUEDA DE PALABRAS      *
002500******************************************************************
002510 01  WKS-ALFABETO-MINUS              PIC X(26)
002520         VALUE 'abcdefghijklmnopqrstuvwxyz'.
002530 01  WKS-ALFABETO-MAYUS              PIC X(26)
002540         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002550 01  WKS-TEXTO-BUSQUEDA              PIC X(1100) VALUE SPACES.
002560 01  WKS-PALABRA-BUSCADA             PIC X(24) VALUE SPACES.
002570 01  WKS-LONG-PALABRA                PIC 9(02) COMP VALUE 0.
002580 01  WKS-FLAG-PALABRA-ENCONTRADA     PIC 9(01) VALUE 0.
002590     88  WKS-PALABRA-ENCONTRADA                VALUE 1.
002600 01  WKS-CAMPO-TRIM                  PIC X(1000) VALUE SPACES.
002610 01  WKS-CAMPO-TRIM-2                PIC X(1000) VALUE SPACES.
002620 01  WKS-TITULO-1                    PIC X(80)   VALUE SPACES.
002630 01  WKS-TITULO-2                    PIC X(80)   VALUE SPACES.
002640 01  WKS-FLAG-DUPLICADO              PIC 9(01) VALUE 0.
002650     88  WKS-SON-DUPLICADOS                    VALUE 1.
002660 01  WKS-SIMILITUD                   PIC 9V9999 VALUE 0.
002670 01  WKS-CARACTER                    PIC X(01) VALUE SPACE.
002680 01  WKS-FLAG-EN-ETIQUETA            PIC 9(01) VALUE 0.
002690     88  EN-ETIQUETA                           VALUE 1.
002700 01  WKS-FLAG-ULTIMO-ESPACIO         PIC 9(01) VALUE 0.
002710     88  WKS-ULTIMO-FUE-ESPACIO                VALUE 1.
002720 01  WKS-TIER-UC                     PIC X(08) VALUE SPACES.
002730 01  WKS-ORACION-1                   PIC X(150) VALUE SPACES.
002740 01  WKS-ORACION-2                   PIC X(150) VALUE SPACES.
002750 01  WKS-TEMA-FORMATEADO             PIC X(24) VALUE SPACES.
002760******************************************************************
002770*      PESOS DEL PUNTAJE FINAL (RELEVANCIA, CREDIBILIDAD,        *
002780*      IMPACTO, FRESCURA, PRACTICIDAD -  EN ESE ORDEN, IGUAL     *
002790*      QUE WA-SCORE-TABLA DE LA TABLA DE ARTICULOS)              *
002800******************************************************************
002810 01  TABLA-PESOS-DATOS.
002820     05  FILLER                      PIC 9V99 VALUE 0.35.
002830     05  FILLER                      PIC 9V99 VALUE 0.25.
002840     05  FILLER                      PIC 9V99 VALUE 0.15.
002850     05  FILLER                      PIC 9V99 VALUE 0.15.
002860     05  FILLER                      PIC 9V99 VALUE 0.10.
002870 01  TABLA-PESOS REDEFINES TABLA-PESOS-DATOS.
002880     05  WKS-PESO-TABLA OCCURS 5 TIMES PIC 9V99.
002890 01  WKS-SUMA-PESOS                  PIC 9V99 VALUE 0.
002900 01  WS-AVISO-PESOS                  PIC 9(01) VALUE 0.
002910     88  PESOS-MAL-SUMADOS                     VALUE 1.
002920     88  PESOS-BIEN-SUMADOS                    VALUE 0.
002930******************************************************************
002940*     TABLA DE CLASIFICACION POR TEMA (NUEVE CLUSTERES, HASTA    *
002950*     SEIS PALABRAS CLAVE CADA UNO). CARGADA POR FILLER Y        *
002960*     REUTILIZADA COMO ARREGLO VIA REDEFINES, AL ESTILO DE LA    *
002970*     TABLA DE MESES DE LOS PROGRAMAS DE CLASE.                  *
002980******************************************************************
002990 01  TABLA-CLUSTERS-DATOS.
003000     05  FILLER.
003010         10  FILLER PIC X(20) VALUE 'AGENTIC-SECURITY'.
003020         10  FILLER PIC X(24) VALUE 'AGENT'.
003030         10  FILLER PIC X(24) VALUE 'AGENTIC'.
003040         10  FILLER PIC X(24) VALUE 'TOOL CALLING'.
003050         10  FILLER PIC X(24) VALUE 'FUNCTION CALLING'.
003060         10  FILLER PIC X(24) VALUE 'AUTONOMOUS'.
003070         10  FILLER PIC X(24) VALUE SPACES.
003080     05  FILLER.
003090         10  FILLER PIC X(20) VALUE 'PROMPT-INJECTION'.
003100         10  FILLER PIC X(24) VALUE 'PROMPT INJECTION'.
003110         10  FILLER PIC X(24) VALUE 'JAILBREAK'.
003120         10  FILLER PIC X(24) VALUE 'PROMPT ATTACK'.
003130         10  FILLER PIC X(24) VALUE 'INDIRECT INJECTION'.
003140         10  FILLER PIC X(24) VALUE SPACES.
003150         10  FILLER PIC X(24) VALUE SPACES.
003160     05  FILLER.
003170         10  FILLER PIC X(20) VALUE 'HITL'.
003180         10  FILLER PIC X(24) VALUE 'HUMAN-IN-THE-LOOP'.
003190         10  FILLER PIC X(24) VALUE 'HITL'.
003200         10  FILLER PIC X(24) VALUE 'KILL SWITCH'.
003210         10  FILLER PIC X(24) VALUE 'HUMAN OVERSIGHT'.
003220         10  FILLER PIC X(24) VALUE SPACES.
003230         10  FILLER PIC X(24) VALUE SPACES.
003240     05  FILLER.
003250         10  FILLER PIC X(20) VALUE 'OBSERVABILITY'.
003260         10  FILLER PIC X(24) VALUE 'OBSERVABILITY'.
003270         10  FILLER PIC X(24) VALUE 'TRACING'.
003280         10  FILLER PIC X(24) VALUE 'AUDIT'.
003290         10  FILLER PIC X(24) VALUE 'LOGGING'.
003300         10  FILLER PIC X(24) VALUE 'MONITORING'.
003310         10  FILLER PIC X(24) VALUE SPACES.
003320     05  FILLER.
003330         10  FILLER PIC X(20) VALUE 'SHADOW-AI'.
003340         10  FILLER PIC X(24) VALUE 'SHADOW AI'.
003350         10  FILLER PIC X(24) VALUE 'GOVERNANCE'.
003360         10  FILLER PIC X(24) VALUE 'POLICY'.
003370         10  FILLER PIC X(24) VALUE 'COMPLIANCE'.
003380         10  FILLER PIC X(24) VALUE SPACES.
003390         10  FILLER PIC X(24) VALUE SPACES.
003400     05  FILLER.
003410         10  FILLER PIC X(20) VALUE 'DATA-LEAKAGE'.
003420         10  FILLER PIC X(24) VALUE 'DATA LEAKAGE'.
003430         10  FILLER PIC X(24) VALUE 'DATA EXFILTRATION'.
003440         10  FILLER PIC X(24) VALUE 'PRIVACY'.
003450         10  FILLER PIC X(24) VALUE 'PII'.
003460         10  FILLER PIC X(24) VALUE SPACES.
003470         10  FILLER PIC X(24) VALUE SPACES.
003480     05  FILLER.
003490         10  FILLER PIC X(20) VALUE 'MODEL-SUPPLY-CHAIN'.
003500         10  FILLER PIC X(24) VALUE 'MODEL SUPPLY CHAIN'.
003510         10  FILLER PIC X(24) VALUE 'MODEL SECURITY'.
003520         10  FILLER PIC X(24) VALUE 'POISONING'.
003530         10  FILLER PIC X(24) VALUE 'BACKDOOR'.
003540         10  FILLER PIC X(24) VALUE SPACES.
003550         10  FILLER PIC X(24) VALUE SPACES.
003560     05  FILLER.
003570         10  FILLER PIC X(20) VALUE 'VULN-EXPLOIT'.
003580         10  FILLER PIC X(24) VALUE 'VULNERABILITY'.
003590         10  FILLER PIC X(24) VALUE 'EXPLOIT'.
003600         10  FILLER PIC X(24) VALUE 'CVE'.
003610         10  FILLER PIC X(24) VALUE 'ZERO-DAY'.
003620         10  FILLER PIC X(24) VALUE SPACES.
003630         10  FILLER PIC X(24) VALUE SPACES.
003640     05  FILLER.
003650         10  FILLER PIC X(20) VALUE 'REGULATORY'.
003660         10  FILLER PIC X(24) VALUE 'REGULATION'.
003670         10  FILLER PIC X(24) VALUE 'REGULATORY'.
003680         10  FILLER PIC X(24) VALUE 'COMPLIANCE'.
003690         10  FILLER PIC X(24) VALUE 'GDPR'.
003700         10  FILLER PIC X(24) VALUE 'AI ACT'.
003710         10  FILLER PIC X(24) VALUE 'NIST'.
003720 01  TABLA-CLUSTERS REDEFINES TABLA-CLUSTERS-DATOS.
003730     05  CLUSTER-ENTRY OCCURS 9 TIMES.
003740         10  CLUSTER-CODIGO          PIC X(20).
003750         10  CLUSTER-PALABRA OCCURS 6 TIMES PIC X(24).
003760******************************************************************
003770*     TABLA DE PALABRAS CLAVE DEL PUNTAJE DE RELEVANCIA          *
003780******************************************************************
003790 01  TABLA-RELEVANCIA-DATOS.
003800     05  FILLER PIC X(24) VALUE 'AGENT'.
003810     05  FILLER PIC X(24) VALUE 'AGENTIC'.
003820     05  FILLER PIC X(24) VALUE 'TOOL CALLING'.
003830     05  FILLER PIC X(24) VALUE 'PROMPT INJECTION'.
003840     05  FILLER PIC X(24) VALUE 'JAILBREAK'.
003850     05  FILLER PIC X(24) VALUE 'HUMAN-IN-THE-LOOP'.
003860     05  FILLER PIC X(24) VALUE 'HITL'.
003870     05  FILLER PIC X(24) VALUE 'KILL SWITCH'.
003880     05  FILLER PIC X(24) VALUE 'OBSERVABILITY'.
003890     05  FILLER PIC X(24) VALUE 'TRACING'.
003900     05  FILLER PIC X(24) VALUE 'AUDIT'.
003910     05  FILLER PIC X(24) VALUE 'SHADOW AI'.
003920     05  FILLER PIC X(24) VALUE 'GOVERNANCE'.
003930 01  TABLA-PALABRAS-RELEVANCIA REDEFINES TABLA-RELEVANCIA-DATOS.
003940     05  REL-PALABRA OCCURS 13 TIMES PIC X(24).
003950******************************************************************
003960*     TABLAS DE PALABRAS CLAVE DEL PUNTAJE DE IMPACTO            *
003970******************************************************************
003980 01  TABLA-IMPACTO-ALTO-DATOS.
003990     05  FILLER PIC X(24) VALUE 'CRITICAL'.
004000     05  FILLER PIC X(24) VALUE 'SEVERE'.
004010     05  FILLER PIC X(24) VALUE 'ZERO-DAY'.
004020     05  FILLER PIC X(24) VALUE 'WIDESPREAD'.
004030     05  FILLER PIC X(24) VALUE 'EXPLOIT'.
004040     05  FILLER PIC X(24) VALUE 'VULNERABILITY'.
004050     05  FILLER PIC X(24) VALUE 'BREACH'.
004060     05  FILLER PIC X(24) VALUE 'CVE'.
004070     05  FILLER PIC X(24) VALUE 'ACTIVELY EXPLOITED'.
004080     05  FILLER PIC X(24) VALUE 'MAJOR'.
004090     05  FILLER PIC X(24) VALUE 'EMERGENCY'.
004100     05  FILLER PIC X(24) VALUE 'URGENT'.
004110 01  TABLA-PALABRAS-IMPACTO-ALTO REDEFINES
004120                                 TABLA-IMPACTO-ALTO-DATOS.
004130     05  IMP-ALTO-PALABRA OCCURS 12 TIMES PIC X(24).
004140 01  TABLA-IMPACTO-MEDIO-DATOS.
004150     05  FILLER PIC X(24) VALUE 'MODERATE'.
004160     05  FILLER PIC X(24) VALUE 'IMPORTANT'.
004170     05  FILLER PIC X(24) VALUE 'SIGNIFICANT'.
004180     05  FILLER PIC X(24) VALUE 'NOTABLE'.
004190     05  FILLER PIC X(24) VALUE 'AFFECTED'.
004200     05  FILLER PIC X(24) VALUE 'IMPACTED'.
004210     05  FILLER PIC X(24) VALUE 'EXPOSURE'.
004220 01  TABLA-PALABRAS-IMPACTO-MEDIO REDEFINES
004230                                 TABLA-IMPACTO-MEDIO-DATOS.
004240     05  IMP-MEDIO-PALABRA OCCURS 7 TIMES PIC X(24).
004250******************************************************************
004260*     TABLA DE PALABRAS CLAVE DEL PUNTAJE DE PRACTICIDAD         *
004270******************************************************************
004280 01  TABLA-PRACTICIDAD-DATOS.
004290     05  FILLER PIC X(24) VALUE 'MITIGATION'.
004300     05  FILLER PIC X(24) VALUE 'REMEDIATION'.
004310     05  FILLER PIC X(24) VALUE 'FIX'.
004320     05  FILLER PIC X(24) VALUE 'PATCH'.
004330     05  FILLER PIC X(24) VALUE 'SOLUTION'.
004340     05  FILLER PIC X(24) VALUE 'RECOMMENDATION'.
004350     05  FILLER PIC X(24) VALUE 'BEST PRACTICE'.
004360     05  FILLER PIC X(24) VALUE 'HOW TO'.
004370     05  FILLER PIC X(24) VALUE 'GUIDE'.
004380     05  FILLER PIC X(24) VALUE 'IMPLEMENTATION'.
004390     05  FILLER PIC X(24) VALUE 'DEFENSE'.
004400     05  FILLER PIC X(24) VALUE 'PREVENTION'.
004410     05  FILLER PIC X(24) VALUE 'DETECTION'.
004420     05  FILLER PIC X(24) VALUE 'RESPONSE'.
004430     05  FILLER PIC X(24) VALUE 'CONTROL'.
004440     05  FILLER PIC X(24) VALUE 'CONFIGURATION'.
004450     05  FILLER PIC X(24) VALUE 'SETTING'.
004460 01  TABLA-PALABRAS-PRACTICIDAD REDEFINES
004470                                 TABLA-PRACTICIDAD-DATOS.
004480     05  PRAC-PALABRA OCCURS 17 TIMES PIC X(24).
004490******************************************************************
004500*     ACUMULADORES DE TENDENCIAS (POR CLUSTER Y POR FUENTE)      *
004510******************************************************************
004520 01  TABLA-CONTEO-CLUSTER.
004530     05  CC-ENTRY OCCURS 10 TIMES.
004540         10  CC-CODIGO               PIC X(20) VALUE SPACES.
004550         10  CC-CONTADOR             PIC 9(05) COMP VALUE 0.
004560 01  TABLA-CONTEO-FUENTE.
004570     05  CF-ENTRY OCCURS 1 TO 500 TIMES
004580                  DEPENDING ON WKS-TOTAL-FUENTES.
004590         10  CF-NOMBRE               PIC X(40) VALUE SPACES.
004600         10  CF-CONTADOR             PIC 9(05) COMP VALUE 0.
004610 01  WKS-TEMP-CONTEO-CC.
004620     05  TM-CC-CODIGO                PIC X(20).
004630     05  TM-CC-CONTADOR              PIC 9(05) COMP.
004640 01  WKS-TEMP-CONTEO-CF.
004650     05  TM-CF-NOMBRE                PIC X(40).
004660     05  TM-CF-CONTADOR              PIC 9(05) COMP.
004670******************************************************************
004680*     TABLA DE TRABAJO DE ARTICULOS - UN RENGLON POR ARTICULO    *
004690*     LEIDO, DEPURADO Y NORMALIZADO. CRECE MIENTRAS SE LEE EL    *
004700*     ARCHIVO DE ENTRADA Y SE REDUCE AL COMPACTAR LOS UNICOS     *
004710*     DESPUES DEL ELIMINADOR DE DUPLICADOS.                      *
004720******************************************************************
004730 01  WKS-TABLA-ARTICULOS.
004740     05  WA-TABLE-REC OCCURS 1 TO 500 TIMES
004750                      DEPENDING ON WKS-TOTAL-ARTICULOS.
004760         10  WA-TITLE                PIC X(080).
004770         10  WA-CONTENT              PIC X(1000).
004780         10  WA-URL                  PIC X(120).
004790         10  WA-PUB-DATE             PIC X(010).
004800         10  WA-PUB-DATE-R REDEFINES WA-PUB-DATE.
004810             15  WA-PUB-ANIO         PIC X(004).
004820             15  FILLER              PIC X(001).
004830             15  WA-PUB-MES          PIC X(002).
004840             15  FILLER              PIC X(001).
004850             15  WA-PUB-DIA          PIC X(002).
004860         10  WA-SOURCE               PIC X(040).
004870         10  WA-CRED-TIER            PIC X(008).
004880         10  WA-CLUSTER-ID           PIC X(020).
004890         10  WA-GRUPO-PUNTAJES.
004900             15  WA-SCORE-RELEVANCE     PIC 9(03)V99.
004910             15  WA-SCORE-CREDIBILITY   PIC 9(03)V99.
004920             15  WA-SCORE-IMPACT        PIC 9(03)V99.
004930             15  WA-SCORE-FRESHNESS     PIC 9(03)V99.
004940             15  WA-SCORE-PRACTICALITY  PIC 9(03)V99.
004950         10  WA-GRUPO-PUNTAJES-R REDEFINES WA-GRUPO-PUNTAJES.
004960             15  WA-SCORE-TABLA OCCURS 5 TIMES PIC 9(03)V99.
004970         10  WA-FINAL-SCORE          PIC 9(03)V99.
004980         10  WA-SUMMARY              PIC X(300).
004990         10  WA-WHY-MATTERS          PIC X(120).
005000         10  WA-MITIGATION           PIC X(120).
005010         10  WA-SEQ-ORIGINAL         PIC 9(05).
005020         10  WA-DESCARTADO           PIC 9(01).
005030             88  ARTICULO-DESCARTADO           VALUE 1.
005040******************************************************************
005050*     RENGLON DE TRABAJO PARA INTERCAMBIO (ORDENAMIENTO Y        *
005060*     COMPACTACION DE UNICOS). MISMA FORMA DE WA-TABLE-REC PERO  *
005070*     CON PREFIJO PROPIO PARA EVITAR REFERENCIA AMBIGUA.         *
005080******************************************************************
005090 01  WKS-TEMP-ARTICULO.
005100     05  TM-TITLE                    PIC X(080).
005110     05  TM-CONTENT                  PIC X(1000).
005120     05  TM-URL                      PIC X(120).
005130     05  TM-PUB-DATE                 PIC X(010).
005140     05  TM-SOURCE                   PIC X(040).
005150     05  TM-CRED-TIER                PIC X(008).
005160     05  TM-CLUSTER-ID               PIC X(020).
005170     05  TM-SCORE-RELEVANCE          PIC 9(03)V99.
005180     05  TM-SCORE-CREDIBILITY        PIC 9(03)V99.
005190     05  TM-SCORE-IMPACT             PIC 9(03)V99.
005200     05  TM-SCORE-FRESHNESS          PIC 9(03)V99.
005210     05  TM-SCORE-PRACTICALITY       PIC 9(03)V99.
005220     05  TM-FINAL-SCORE              PIC 9(03)V99.
005230     05  TM-SUMMARY                  PIC X(300).
005240     05  TM-WHY-MATTERS              PIC X(120).
005250     05  TM-MITIGATION               PIC X(120).
005260     05  TM-SEQ-ORIGINAL             PIC 9(05).
005270     05  TM-DESCARTADO               PIC 9(01).
005280******************************************************************
005290*             RENGLONES DE IMPRESION DE LOS REPORTES             *
005300******************************************************************
005310*   RENGLON 1 DEL ITEM DEL BRIEF - RANGO Y TITULO.
005320 01  WKS-RENGLON-BRIEF.
005330     05  RB-RANGO                    PIC ZZ9.
005340     05  FILLER                      PIC X(02) VALUE SPACES.
005350     05  RB-TITULO                   PIC X(128).
005360*   RENGLON 2 - RESUMEN EXTRACTIVO (0 SI NO HAY RESUMEN).
005370 01  WKS-RENGLON-RESUMEN             PIC X(133).
005380*   RENGLON 3 - POR QUE IMPORTA.
005390 01  WKS-RENGLON-PORQUE.
005400     05  RB-ETIQ-PORQUE              PIC X(17) VALUE
005410             'WHY IT MATTERS: '.
005420     05  RB-PORQUE-TEXTO             PIC X(116).
005430*   RENGLON 4 - MITIGACION PRACTICA.
005440 01  WKS-RENGLON-MITIGACION.
005450     05  RB-ETIQ-MITIG               PIC X(23) VALUE
005460             'PRACTICAL MITIGATION: '.
005470     05  RB-MITIG-TEXTO              PIC X(110).
005480*   RENGLON 5 - FUENTE / FECHA / CLUSTER DEL ARTICULO.
005490 01  WKS-RENGLON-META                PIC X(133).
005500*   RENGLON 6 - DIRECCION DEL ARTICULO COMPLETO.
005510 01  WKS-RENGLON-URL                 PIC X(133).
005520*   RENGLON 7 - SEPARADOR EN BLANCO ENTRE ITEMS DEL BRIEF.
005530 01  WKS-RENGLON-BLANCO              PIC X(133) VALUE SPACES.
005540 01  WKS-RENGLON-TENDENCIA.
005550     05  RT-TEMA                     PIC X(30).
005560     05  FILLER                      PIC X(03) VALUE SPACES.
005570     05  RT-CONTADOR                 PIC ZZZZ9.
005580     05  FILLER                      PIC X(02) VALUE SPACES.
005590     05  RT-ETIQUETA                 PIC X(93).
005600 01  WKS-RENGLON-PUNTO               PIC X(133).
005610 01  WKS-RENGLON-OPORTUNIDAD         PIC X(133).
005620 01  WKS-LINEA-ENCABEZADO            PIC X(133).
005630 01  WKS-LINEA-GUIONES               PIC X(133)
005640         VALUE ALL '-'.
005650******************************************************************
005660*             CONTADORES DE LINEA / PAGINA DE REPORTE            *
005670******************************************************************
005680 01  WKS-CONTROL-REPORTES.
005690     05  WKS-LINEAS-BRIEF            PIC 9(03) COMP VALUE 0.
005700     05  WKS-LINEAS-TENDENCIA        PIC 9(03) COMP VALUE 0.
005710     05  WKS-LINEAS-OPORTUNIDAD      PIC 9(03) COMP VALUE 0.
005720     05  WKS-TEMAS-INVESTIGACION     PIC X(90) VALUE SPACES.
005730     05  FILLER                      PIC X(02) VALUE SPACES.
005740 PROCEDURE DIVISION.
005750******************************************************************
005760*                 0100  -  PARRAFO PRINCIPAL                     *
005770******************************************************************
005780 0100-PRINCIPAL SECTION.
005790     PERFORM 0150-INICIALIZA-TABLAS
005800     PERFORM 0200-ABRE-ARCHIVOS
005810     PERFORM 0300-LEE-Y-NORMALIZA-ARTICULOS
005820             UNTIL FIN-ARTICLES-IN
005830     PERFORM 0700-ELIMINA-DUPLICADOS
005840     PERFORM 0800-CLASIFICA-TEMA
005850     PERFORM 0900-CALCULA-RELEVANCIA
005860     PERFORM 1000-CALCULA-CREDIBILIDAD
005870     PERFORM 1100-CALCULA-IMPACTO
005880     PERFORM 1200-CALCULA-FRESCURA
005890     PERFORM 1300-CALCULA-PRACTICIDAD
005900     PERFORM 1400-CALCULA-PUNTAJE-FINAL
005910     PERFORM 1500-ORDENA-POR-PUNTAJE
005920     PERFORM 1600-GENERA-RESUMENES
005930     PERFORM 1700-ESCRIBE-BRIEF-PUBLICO
005940     PERFORM 1800-ESCRIBE-ARCHIVO-PRIVADO
005950     PERFORM 1900-GENERA-REPORTE-BRIEF
005960     PERFORM 2000-CALCULA-TENDENCIAS
005970     PERFORM 2030-ORDENA-TENDENCIAS
005980     PERFORM 2040-ESCRIBE-TRENDS-OUT
005990     PERFORM 2100-GENERA-PUNTOS-PRESENTACION
006000     PERFORM 2400-MUESTRA-RESUMEN-CORRIDA
006010     PERFORM 9900-CIERRA-ARCHIVOS
006020     STOP RUN.
006030 0100-PRINCIPAL-E.
006040     EXIT.
006050******************************************************************
006060*     0150  -  SIEMBRA DE LA TABLA DE TENDENCIAS POR TEMA Y       *
006070*     CALCULO DEL DIA ABSOLUTO DE LA FECHA DE CORRIDA             *
006080******************************************************************
006090 0150-INICIALIZA-TABLAS SECTION.
006100     PERFORM 0151-CARGA-UN-CLUSTER VARYING CC-IX FROM 1 BY 1
006110             UNTIL CC-IX > 9
006120     MOVE 'GENERAL'             TO CC-CODIGO (10)
006130     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
006140     MOVE WKS-FC-ANIO TO WKS-ANIO-NUM
006150     MOVE WKS-FC-MES  TO WKS-MES-NUM
006160     MOVE WKS-FC-DIA  TO WKS-DIA-NUM
006170     PERFORM 0210-CALCULA-DIA-ABSOLUTO
006180     MOVE WKS-DIA-ABS-TEMP TO WKS-CORRIDA-DIA-ABS
006190     PERFORM 0160-FORMATEA-FECHA-TEXTO
006200     PERFORM 1430-VALIDA-PESOS.
006210 0150-INICIALIZA-TABLAS-E.
006220     EXIT.
006230 0151-CARGA-UN-CLUSTER SECTION.
006240     MOVE CLUSTER-CODIGO (CC-IX) TO CC-CODIGO (CC-IX).
006250 0151-CARGA-UN-CLUSTER-E.
006260     EXIT.
006270******************************************************************
006280*   0160  -  ARMA LA FECHA DE CORRIDA EN TEXTO 'AAAA-MM-DD'       *
006290*   PARA LOS ENCABEZADOS DE LOS TRES REPORTES IMPRESOS (PGR0101). *PGR0101
006300******************************************************************
006310 0160-FORMATEA-FECHA-TEXTO SECTION.
006320     STRING WKS-FC-ANIO DELIMITED BY SIZE
006330            '-'         DELIMITED BY SIZE
006340            WKS-FC-MES  DELIMITED BY SIZE
006350            '-'         DELIMITED BY SIZE
006360            WKS-FC-DIA  DELIMITED BY SIZE
006370            INTO WKS-FECHA-TEXTO
006380     END-STRING.
006390 0160-FORMATEA-FECHA-TEXTO-E.
006400     EXIT.
006410******************************************************************
006420*                0200  -  ABRE LOS SEIS ARCHIVOS                 *
006430******************************************************************
006440 0200-ABRE-ARCHIVOS SECTION.
006450     OPEN INPUT  ARTICLES-IN
006460     IF FS-ARTICLES-IN NOT = '00'
006470        MOVE 'ARTICLIN'      TO LK-ARCHIVO-CON-ERROR
006480        MOVE FS-ARTICLES-IN  TO LK-ESTADO-ARCHIVO
006490        CALL 'SEGI1R00' USING LK-PROGRAMA-QUE-LLAMA,
006500                               LK-ARCHIVO-CON-ERROR,
006510                               LK-ESTADO-ARCHIVO,
006520                               LK-CODIGO-RETORNO
006530     END-IF
006540     OPEN OUTPUT PUBLIC-BRIEF
006550     OPEN OUTPUT PRIVATE-ARCH
006560     OPEN OUTPUT BRIEF-REPORT
006570     OPEN OUTPUT TRENDS-OUT
006580     OPEN OUTPUT POINTS-OUT.
006590 0200-ABRE-ARCHIVOS-E.
006600     EXIT.
006610******************************************************************
006620*      0210  -  CALCULO DEL DIA ABSOLUTO (ESTILO GREGORIANO)      *
006630*      A PARTIR DE WKS-ANIO-NUM / WKS-MES-NUM / WKS-DIA-NUM.      *
006640*      SE USA TANTO PARA LA FECHA DE CORRIDA COMO PARA LA         *
006650*      FECHA DE PUBLICACION DE CADA ARTICULO.                    *
006660******************************************************************
006670 0210-CALCULA-DIA-ABSOLUTO SECTION.
006680     COMPUTE WKS-ANIO-MENOS-1 = WKS-ANIO-NUM - 1
006690     DIVIDE WKS-ANIO-MENOS-1 BY 4
006700            GIVING WKS-CUATRO-DIV REMAINDER WKS-RESIDUO-4
006710     DIVIDE WKS-ANIO-MENOS-1 BY 100
006720            GIVING WKS-CIEN-DIV REMAINDER WKS-RESIDUO-100
006730     DIVIDE WKS-ANIO-MENOS-1 BY 400
006740            GIVING WKS-CCC-DIV REMAINDER WKS-RESIDUO-400
006750     COMPUTE WKS-DIA-ABS-TEMP =
006760             (WKS-ANIO-MENOS-1 * 365) + WKS-CUATRO-DIV
006770             - WKS-CIEN-DIV + WKS-CCC-DIV
006780             + DIA-ACUM-MES (WKS-MES-NUM) + WKS-DIA-NUM
006790     PERFORM 0220-VERIFICA-BISIESTO
006800     IF WKS-MES-NUM > 2 AND WKS-BISIESTO-ACTUAL
006810        ADD 1 TO WKS-DIA-ABS-TEMP
006820     END-IF.
006830 0210-CALCULA-DIA-ABSOLUTO-E.
006840     EXIT.
006850******************************************************************
006860*   0220  -  VERIFICA SI WKS-ANIO-NUM ES BISIESTO (REGLA DIV 4,   *
006870*   EXCEPTO DIV 100 SALVO TAMBIEN DIV 400 - ORIGEN DEL AVISO      *
006880*   DE LA REVISION Y2K DE 1999).                                 *
006890******************************************************************
006900 0220-VERIFICA-BISIESTO SECTION.
006910     DIVIDE WKS-ANIO-NUM BY 4
006920            GIVING WKS-CUATRO-DIV REMAINDER WKS-RESIDUO-4
006930     DIVIDE WKS-ANIO-NUM BY 100
006940            GIVING WKS-CIEN-DIV REMAINDER WKS-RESIDUO-100
006950     DIVIDE WKS-ANIO-NUM BY 400
006960            GIVING WKS-CCC-DIV REMAINDER WKS-RESIDUO-400
006970     IF (WKS-RESIDUO-4 = 0 AND WKS-RESIDUO-100 NOT = 0)
006980        OR WKS-RESIDUO-400 = 0
006990        MOVE 1 TO WKS-FLAG-BISIESTO
007000     ELSE
007010        MOVE 0 TO WKS-FLAG-BISIESTO
007020     END-IF.
007030 0220-VERIFICA-BISIESTO-E.
007040     EXIT.
007050******************************************************************
007060*    0300  -  LEE UN ARTICULO CRUDO Y LO DEPOSITA, YA DEPURADO    *
007070*    Y NORMALIZADO, EN EL SIGUIENTE RENGLON DE LA TABLA.          *
007080******************************************************************
007090 0300-LEE-Y-NORMALIZA-ARTICULOS SECTION.
007100     PERFORM 0400-LEE-UN-ARTICULO
007110     IF NOT FIN-ARTICLES-IN
007120        ADD 1 TO WKS-TOTAL-ARTICULOS
007130        MOVE WKS-TOTAL-ARTICULOS TO WA-IX
007140        ADD 1 TO WKS-TOTAL-LEIDOS
007150        MOVE WKS-TOTAL-LEIDOS TO WA-SEQ-ORIGINAL (WA-IX)
007160        PERFORM 0500-DEPURA-ETIQUETAS
007170        PERFORM 0600-NORMALIZA-REGISTRO
007180        MOVE 0 TO WA-DESCARTADO (WA-IX)
007190     END-IF.
007200 0300-LEE-Y-NORMALIZA-ARTICULOS-E.
007210     EXIT.
007220 0400-LEE-UN-ARTICULO SECTION.
007230     READ ARTICLES-IN
007240        AT END
007250           MOVE 1 TO WKS-FLAG-FIN-ARTICLES-IN
007260     END-READ
007270     IF NOT FIN-ARTICLES-IN AND FS-ARTICLES-IN NOT = '00'
007280        MOVE 'ARTICLIN'     TO LK-ARCHIVO-CON-ERROR
007290        MOVE FS-ARTICLES-IN TO LK-ESTADO-ARCHIVO
007300        CALL 'SEGI1R00' USING LK-PROGRAMA-QUE-LLAMA,
007310                               LK-ARCHIVO-CON-ERROR,
007320                               LK-ESTADO-ARCHIVO,
007330                               LK-CODIGO-RETORNO
007340     END-IF.
007350 0400-LEE-UN-ARTICULO-E.
007360     EXIT.
007370******************************************************************
007380*    0500  -  DEPURADOR DE ETIQUETAS HTML DEL CONTENIDO CRUDO.    *
007390*    QUITA TODO LO QUE VAYA ENTRE '<' Y '>' Y COMPACTA LOS        *
007400*    ESPACIOS EN BLANCO SOBRANTES, AGREGADO EN PGR0022 CUANDO     *PGR0022
007410*    LOS FEEDS EMPEZARON A TRAER CONTENIDO CON MARCADO HTML.      *
007420******************************************************************
007430 0500-DEPURA-ETIQUETAS SECTION.
007440     MOVE SPACES TO WA-CONTENT (WA-IX)
007450     MOVE 0 TO WKS-POS-SALIDA
007460     MOVE 0 TO WKS-FLAG-EN-ETIQUETA
007470     MOVE 1 TO WKS-FLAG-ULTIMO-ESPACIO
007480     PERFORM 0507-PROCESA-UN-CARACTER-HTML
007490             VARYING WKS-POS-ENTRADA FROM 1 BY 1
007500             UNTIL WKS-POS-ENTRADA > 1000
007510     IF WKS-POS-SALIDA > 0
007520        IF WA-CONTENT (WA-IX) (WKS-POS-SALIDA:1) = SPACE
007530           SUBTRACT 1 FROM WKS-POS-SALIDA
007540        END-IF
007550     END-IF.
007560 0500-DEPURA-ETIQUETAS-E.
007570     EXIT.
007580 0507-PROCESA-UN-CARACTER-HTML SECTION.
007590     MOVE RAW-CONTENT (WKS-POS-ENTRADA:1) TO WKS-CARACTER
007600     IF EN-ETIQUETA
007610        IF WKS-CARACTER = '>'
007620           MOVE 0 TO WKS-FLAG-EN-ETIQUETA
007630           PERFORM 0505-EMITE-ESPACIO
007640        END-IF
007650     ELSE
007660        IF WKS-CARACTER = '<'
007670           MOVE 1 TO WKS-FLAG-EN-ETIQUETA
007680        ELSE
007690           IF WKS-CARACTER = SPACE
007700              PERFORM 0505-EMITE-ESPACIO
007710           ELSE
007720              PERFORM 0506-EMITE-CARACTER
007730           END-IF
007740        END-IF
007750     END-IF.
007760 0507-PROCESA-UN-CARACTER-HTML-E.
007770     EXIT.
007780 0505-EMITE-ESPACIO SECTION.
007790     IF NOT WKS-ULTIMO-FUE-ESPACIO AND WKS-POS-SALIDA < 1000
007800        ADD 1 TO WKS-POS-SALIDA
007810        MOVE SPACE TO WA-CONTENT (WA-IX) (WKS-POS-SALIDA:1)
007820        MOVE 1 TO WKS-FLAG-ULTIMO-ESPACIO
007830     END-IF.
007840 0505-EMITE-ESPACIO-E.
007850     EXIT.
007860 0506-EMITE-CARACTER SECTION.
007870     IF WKS-POS-SALIDA < 1000
007880        ADD 1 TO WKS-POS-SALIDA
007890        MOVE WKS-CARACTER TO WA-CONTENT (WA-IX) (WKS-POS-SALIDA:1)
007900        MOVE 0 TO WKS-FLAG-ULTIMO-ESPACIO
007910     END-IF.
007920 0506-EMITE-CARACTER-E.
007930     EXIT.
007940******************************************************************
007950*    0600  -  NORMALIZADOR. RELLENA VALORES POR DEFECTO PARA      *
007960*    TITULO Y FUENTE AUSENTES Y VALIDA LA FECHA DE PUBLICACION.   *
007970******************************************************************
007980 0600-NORMALIZA-REGISTRO SECTION.
007990     MOVE RAW-TITLE TO WA-TITLE (WA-IX)
008000     IF WA-TITLE (WA-IX) = SPACES
008010        MOVE 'Untitled' TO WA-TITLE (WA-IX)
008020     END-IF
008030     MOVE RAW-URL TO WA-URL (WA-IX)
008040     MOVE RAW-SOURCE TO WA-SOURCE (WA-IX)
008050     IF WA-SOURCE (WA-IX) = SPACES
008060        MOVE 'Unknown' TO WA-SOURCE (WA-IX)
008070     END-IF
008080     MOVE RAW-CRED-TIER TO WA-CRED-TIER (WA-IX)
008090     PERFORM 0610-VALIDA-FECHA.
008100 0600-NORMALIZA-REGISTRO-E.
008110     EXIT.
008120******************************************************************
008130*   0610  -  VALIDA LA FECHA DE PUBLICACION CONTRA LA TABLA DE    *
008140*   DIAS POR MES (CON AJUSTE DE BISIESTO). SI NO ES VALIDA SE     *
008150*   DEJA LA FECHA COMO WKS-NO-DATE-LITERAL (VER PGR0014/PGR0058). *PGR0058
008160******************************************************************
008170 0610-VALIDA-FECHA SECTION.
008180     MOVE WKS-NO-DATE-LITERAL TO WA-PUB-DATE (WA-IX)
008190     IF RAW-PUB-DATE (1:4) IS NUMERIC
008200        AND RAW-PUB-DATE (5:1) = '-'
008210        AND RAW-PUB-DATE (6:2) IS NUMERIC
008220        AND RAW-PUB-DATE (8:1) = '-'
008230        AND RAW-PUB-DATE (9:2) IS NUMERIC
008240           MOVE RAW-PUB-DATE (1:4) TO WKS-ANIO-NUM
008250           MOVE RAW-PUB-DATE (6:2) TO WKS-MES-NUM
008260           MOVE RAW-PUB-DATE (9:2) TO WKS-DIA-NUM
008270           IF WKS-MES-NUM >= 1 AND WKS-MES-NUM <= 12
008280              PERFORM 0220-VERIFICA-BISIESTO
008290              MOVE DIA-FIN-MES (WKS-MES-NUM) TO WKS-DIA-MAX
008300              IF WKS-MES-NUM = 2 AND WKS-BISIESTO-ACTUAL
008310                 ADD 1 TO WKS-DIA-MAX
008320              END-IF
008330              IF WKS-DIA-NUM >= 1 AND WKS-DIA-NUM <= WKS-DIA-MAX
008340                 MOVE RAW-PUB-DATE TO WA-PUB-DATE (WA-IX)
008350              END-IF
008360           END-IF
008370     END-IF.
008380 0610-VALIDA-FECHA-E.
008390     EXIT.
008400******************************************************************
008410*    0700  -  ELIMINADOR DE DUPLICADOS. COMPARA CADA ARTICULO     *
008420*    CONTRA LOS SIGUIENTES DE LA TABLA POR TITULO Y, SI EL        *
008430*    TITULO NO DECIDE, POR SIMILITUD DE CONTENIDO (PGR0031).      *PGR0031
008440******************************************************************
008450 0700-ELIMINA-DUPLICADOS SECTION.
008460     MOVE 0 TO WKS-DUPLICADOS-ELIMINADOS
008470     PERFORM 0705-COMPARA-UN-ARTICULO VARYING WA-IX FROM 1 BY 1
008480             UNTIL WA-IX > WKS-TOTAL-ARTICULOS
008490     PERFORM 0730-COMPACTA-UNICOS.
008500 0700-ELIMINA-DUPLICADOS-E.
008510     EXIT.
008520 0705-COMPARA-UN-ARTICULO SECTION.
008530     IF NOT ARTICULO-DESCARTADO (WA-IX)
008540        COMPUTE WKS-SIGUIENTE = WA-IX + 1
008550        PERFORM 0706-COMPARA-CONTRA-UNO
008560                VARYING WA-JX FROM WKS-SIGUIENTE BY 1
008570                UNTIL WA-JX > WKS-TOTAL-ARTICULOS
008580     END-IF.
008590 0705-COMPARA-UN-ARTICULO-E.
008600     EXIT.
008610 0706-COMPARA-CONTRA-UNO SECTION.
008620     IF NOT ARTICULO-DESCARTADO (WA-JX)
008630        PERFORM 0710-COMPARA-TITULOS
008640        IF NOT WKS-SON-DUPLICADOS
008650           PERFORM 0720-COMPARA-CONTENIDO
008660        END-IF
008670        IF WKS-SON-DUPLICADOS
008680           MOVE 1 TO WA-DESCARTADO (WA-JX)
008690           ADD 1 TO WKS-DUPLICADOS-ELIMINADOS
008700        END-IF
008710     END-IF.
008720 0706-COMPARA-CONTRA-UNO-E.
008730     EXIT.
008740 0710-COMPARA-TITULOS SECTION.
008750     MOVE 0 TO WKS-FLAG-DUPLICADO
008760     MOVE WA-TITLE (WA-IX) TO WKS-TITULO-1
008770     MOVE WA-TITLE (WA-JX) TO WKS-TITULO-2
008780     INSPECT WKS-TITULO-1
008790             CONVERTING WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
008800     INSPECT WKS-TITULO-2
008810             CONVERTING WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
008820     IF WKS-TITULO-1 NOT = SPACES
008830        IF WKS-TITULO-1 = WKS-TITULO-2
008840           MOVE 1 TO WKS-FLAG-DUPLICADO
008850        END-IF
008860     END-IF.
008870 0710-COMPARA-TITULOS-E.
008880     EXIT.
008890******************************************************************
008900*   0720  -  COMPARA CONTENIDO CARACTER A CARACTER SOBRE LA       *
008910*   LONGITUD REAL (SIN RELLENO) DEL MAS LARGO DE LOS DOS, PARA    *
008920*   NO INFLAR LA SIMILITUD CON LOS ESPACIOS DE RELLENO.           *
008930******************************************************************
008940 0720-COMPARA-CONTENIDO SECTION.
008950     MOVE WA-CONTENT (WA-IX) TO WKS-CAMPO-TRIM
008960     INSPECT WKS-CAMPO-TRIM
008970             CONVERTING WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
008980     PERFORM 0725-LONGITUD-TRIM
008990     MOVE WKS-LONGITUD-HALLADA TO WKS-LEN1
009000     MOVE WA-CONTENT (WA-JX) TO WKS-CAMPO-TRIM-2
009010     INSPECT WKS-CAMPO-TRIM-2
009020             CONVERTING WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
009030     PERFORM 0726-LONGITUD-TRIM-2
009040     MOVE WKS-LONGITUD-HALLADA-2 TO WKS-LEN2
009050     IF WKS-LEN1 >= 50 AND WKS-LEN2 >= 50
009060        IF WKS-LEN1 > WKS-LEN2
009070           MOVE WKS-LEN1 TO WKS-LEN-MAYOR
009080        ELSE
009090           MOVE WKS-LEN2 TO WKS-LEN-MAYOR
009100        END-IF
009110        MOVE 0 TO WKS-COINCIDENCIAS-POS
009120        PERFORM 0721-COMPARA-POSICION VARYING WKS-POS FROM 1 BY 1
009130                UNTIL WKS-POS > WKS-LEN-MAYOR
009140        COMPUTE WKS-SIMILITUD ROUNDED =
009150                WKS-COINCIDENCIAS-POS / WKS-LEN-MAYOR
009160        IF WKS-SIMILITUD >= 0.80
009170           MOVE 1 TO WKS-FLAG-DUPLICADO
009180        END-IF
009190     END-IF.
009200 0720-COMPARA-CONTENIDO-E.
009210     EXIT.
009220 0721-COMPARA-POSICION SECTION.
009230     IF WKS-CAMPO-TRIM (WKS-POS:1) = WKS-CAMPO-TRIM-2 (WKS-POS:1)
009240        ADD 1 TO WKS-COINCIDENCIAS-POS
009250     END-IF.
009260 0721-COMPARA-POSICION-E.
009270     EXIT.
009280 0725-LONGITUD-TRIM SECTION.
009290     PERFORM 0725-AVANZA-TRIM VARYING WKS-POS-TRIM FROM 1000 BY -1
009300             UNTIL WKS-POS-TRIM = 0
009310                OR WKS-CAMPO-TRIM (WKS-POS-TRIM:1) NOT = SPACE
009320     MOVE WKS-POS-TRIM TO WKS-LONGITUD-HALLADA.
009330 0725-LONGITUD-TRIM-E.
009340     EXIT.
009350 0725-AVANZA-TRIM SECTION.
009360     CONTINUE.
009370 0725-AVANZA-TRIM-E.
009380     EXIT.
009390 0726-LONGITUD-TRIM-2 SECTION.
009400     PERFORM 0726-AVANZA-TRIM-2 VARYING WKS-POS-TRIM FROM 1000 BY -1
009410             UNTIL WKS-POS-TRIM = 0
009420                OR WKS-CAMPO-TRIM-2 (WKS-POS-TRIM:1) NOT = SPACE
009430     MOVE WKS-POS-TRIM TO WKS-LONGITUD-HALLADA-2.
009440 0726-LONGITUD-TRIM-2-E.
009450     EXIT.
009460 0726-AVANZA-TRIM-2 SECTION.
009470     CONTINUE.
009480 0726-AVANZA-TRIM-2-E.
009490     EXIT.
009500******************************************************************
009510*   0730  -  COMPACTA LOS ARTICULOS UNICOS HACIA EL PRINCIPIO     *
009520*   DE LA TABLA, DESPUES DE MARCAR LOS DUPLICADOS EN 0700.        *
009530******************************************************************
009540 0730-COMPACTA-UNICOS SECTION.
009550     MOVE 0 TO WKS-TOTAL-UNICOS
009560     PERFORM 0731-COMPACTA-UN-RENGLON VARYING WA-IX FROM 1 BY 1
009570             UNTIL WA-IX > WKS-TOTAL-ARTICULOS
009580     MOVE WKS-TOTAL-UNICOS TO WKS-TOTAL-ARTICULOS.
009590 0730-COMPACTA-UNICOS-E.
009600     EXIT.
009610 0731-COMPACTA-UN-RENGLON SECTION.
009620     IF NOT ARTICULO-DESCARTADO (WA-IX)
009630        ADD 1 TO WKS-TOTAL-UNICOS
009640        IF WKS-TOTAL-UNICOS NOT = WA-IX
009650           MOVE WA-TABLE-REC (WA-IX) TO WKS-TEMP-ARTICULO
009660           MOVE WKS-TEMP-ARTICULO TO
009670                WA-TABLE-REC (WKS-TOTAL-UNICOS)
009680        END-IF
009690     END-IF.
009700 0731-COMPACTA-UN-RENGLON-E.
009710     EXIT.
009720******************************************************************
009730*   0040  -  ARMA EL CAMPO DE BUSQUEDA (TITULO + CONTENIDO, EN    *
009740*   MAYUSCULAS) USADO POR LOS CINCO CALCULADORES DE PUNTAJE Y     *
009750*   POR EL CLASIFICADOR DE TEMA.                                 *
009760******************************************************************
009770 0040-ARMA-TEXTO-BUSQUEDA SECTION.
009780     MOVE SPACES TO WKS-TEXTO-BUSQUEDA
009790     STRING WA-TITLE (WA-IX)    DELIMITED BY SIZE
009800            ' '                 DELIMITED BY SIZE
009810            WA-CONTENT (WA-IX)  DELIMITED BY SIZE
009820            INTO WKS-TEXTO-BUSQUEDA
009830     END-STRING
009840     INSPECT WKS-TEXTO-BUSQUEDA
009850             CONVERTING WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS.
009860 0040-ARMA-TEXTO-BUSQUEDA-E.
009870     EXIT.
009880******************************************************************
009890*   0060  -  BUSCA WKS-PALABRA-BUSCADA (YA EN MAYUSCULAS) DENTRO  *
009900*   DE WKS-TEXTO-BUSQUEDA POR BARRIDO LINEAL CON REFERENCIA A     *
009910*   SUBCADENA. DEJA LA RESPUESTA EN WKS-PALABRA-ENCONTRADA.       *
009920******************************************************************
009930 0060-CONTIENE-PALABRA SECTION.
009940     MOVE 0 TO WKS-FLAG-PALABRA-ENCONTRADA
009950     PERFORM 0061-AVANZA-LONG-PALABRA
009960             VARYING WKS-LONG-PALABRA FROM 24 BY -1
009970             UNTIL WKS-LONG-PALABRA = 0
009980                OR WKS-PALABRA-BUSCADA (WKS-LONG-PALABRA:1)
009990                   NOT = SPACE
010000     IF WKS-LONG-PALABRA > 0
010010        COMPUTE WKS-POS = 1100 - WKS-LONG-PALABRA + 1
010020        PERFORM 0062-BUSCA-EN-POSICION
010030                VARYING WKS-POS-ENTRADA FROM 1 BY 1
010040                UNTIL WKS-POS-ENTRADA > WKS-POS
010050                   OR WKS-PALABRA-ENCONTRADA
010060     END-IF.
010070 0060-CONTIENE-PALABRA-E.
010080     EXIT.
010090 0061-AVANZA-LONG-PALABRA SECTION.
010100     CONTINUE.
010110 0061-AVANZA-LONG-PALABRA-E.
010120     EXIT.
010130 0062-BUSCA-EN-POSICION SECTION.
010140     IF WKS-TEXTO-BUSQUEDA
010150           (WKS-POS-ENTRADA:WKS-LONG-PALABRA) =
010160        WKS-PALABRA-BUSCADA (1:WKS-LONG-PALABRA)
010170        MOVE 1 TO WKS-FLAG-PALABRA-ENCONTRADA
010180     END-IF.
010190 0062-BUSCA-EN-POSICION-E.
010200     EXIT.
010210******************************************************************
010220*   0800  -  CLASIFICADOR DE TEMA. ASIGNA EL CLUSTER CON MAS      *
010230*   PALABRAS CLAVE ENCONTRADAS; SI NINGUNO TIENE COINCIDENCIAS    *
010240*   EL ARTICULO QUEDA EN EL CLUSTER GENERAL (PGR0090).            *PGR0090
010250******************************************************************
010260 0800-CLASIFICA-TEMA SECTION.
010270     PERFORM 0810-CLASIFICA-UN-ARTICULO VARYING WA-IX FROM 1 BY 1
010280             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
010290 0800-CLASIFICA-TEMA-E.
010300     EXIT.
010310 0810-CLASIFICA-UN-ARTICULO SECTION.
010320     PERFORM 0040-ARMA-TEXTO-BUSQUEDA
010330     MOVE 0 TO WKS-MEJOR-CONTEO
010340     MOVE 0 TO WKS-MEJOR-IX
010350     PERFORM 0811-EVALUA-UN-CLUSTER VARYING IX-CLUSTER FROM 1 BY 1
010360             UNTIL IX-CLUSTER > 9
010370     IF WKS-MEJOR-CONTEO = 0
010380        MOVE 'GENERAL' TO WA-CLUSTER-ID (WA-IX)
010390     ELSE
010400        MOVE CLUSTER-CODIGO (WKS-MEJOR-IX) TO WA-CLUSTER-ID (WA-IX)
010410     END-IF.
010420 0810-CLASIFICA-UN-ARTICULO-E.
010430     EXIT.
010440 0811-EVALUA-UN-CLUSTER SECTION.
010450     MOVE 0 TO WKS-CONTEO-CLUSTER
010460     PERFORM 0812-EVALUA-UNA-PALABRA-CLUSTER
010470             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 6
010480     IF WKS-CONTEO-CLUSTER > WKS-MEJOR-CONTEO
010490        MOVE WKS-CONTEO-CLUSTER TO WKS-MEJOR-CONTEO
010500        MOVE IX-CLUSTER TO WKS-MEJOR-IX
010510     END-IF.
010520 0811-EVALUA-UN-CLUSTER-E.
010530     EXIT.
010540 0812-EVALUA-UNA-PALABRA-CLUSTER SECTION.
010550     IF CLUSTER-PALABRA (IX-CLUSTER WKS-K) NOT = SPACES
010560        MOVE CLUSTER-PALABRA (IX-CLUSTER WKS-K)
010570             TO WKS-PALABRA-BUSCADA
010580        PERFORM 0060-CONTIENE-PALABRA
010590        IF WKS-PALABRA-ENCONTRADA
010600           ADD 1 TO WKS-CONTEO-CLUSTER
010610        END-IF
010620     END-IF.
010630 0812-EVALUA-UNA-PALABRA-CLUSTER-E.
010640     EXIT.
010650******************************************************************
010660*   0900  -  CALCULADOR DE RELEVANCIA (PALABRAS CLAVE DE IA Y     *
010670*   SEGURIDAD, 10 PUNTOS POR COINCIDENCIA, TOPE 100).             *
010680******************************************************************
010690 0900-CALCULA-RELEVANCIA SECTION.
010700     PERFORM 0910-CALCULA-RELEVANCIA-UNO VARYING WA-IX FROM 1 BY 1
010710             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
010720 0900-CALCULA-RELEVANCIA-E.
010730     EXIT.
010740 0910-CALCULA-RELEVANCIA-UNO SECTION.
010750     PERFORM 0040-ARMA-TEXTO-BUSQUEDA
010760     MOVE 0 TO WKS-COINCIDENCIAS
010770     PERFORM 0911-EVALUA-PALABRA-RELEVANCIA
010780             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 13
010790     COMPUTE WKS-PUNTAJE-TEMP = WKS-COINCIDENCIAS * 10
010800     IF WKS-PUNTAJE-TEMP > 100
010810        MOVE 100 TO WA-SCORE-RELEVANCE (WA-IX)
010820     ELSE
010830        MOVE WKS-PUNTAJE-TEMP TO WA-SCORE-RELEVANCE (WA-IX)
010840     END-IF.
010850 0910-CALCULA-RELEVANCIA-UNO-E.
010860     EXIT.
010870 0911-EVALUA-PALABRA-RELEVANCIA SECTION.
010880     MOVE REL-PALABRA (WKS-K) TO WKS-PALABRA-BUSCADA
010890     PERFORM 0060-CONTIENE-PALABRA
010900     IF WKS-PALABRA-ENCONTRADA
010910        ADD 1 TO WKS-COINCIDENCIAS
010920     END-IF.
010930 0911-EVALUA-PALABRA-RELEVANCIA-E.
010940     EXIT.
010950******************************************************************
010960*   1000  -  CALCULADOR DE CREDIBILIDAD, A PARTIR DEL NIVEL DE    *
010970*   CONFIANZA DE LA FUENTE QUE TRAE EL REGISTRO DE ENTRADA.       *
010980******************************************************************
010990 1000-CALCULA-CREDIBILIDAD SECTION.
011000     PERFORM 1010-CALCULA-CREDIBILIDAD-UNO VARYING WA-IX FROM 1 BY 1
011010             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
011020 1000-CALCULA-CREDIBILIDAD-E.
011030     EXIT.
011040 1010-CALCULA-CREDIBILIDAD-UNO SECTION.
011050     MOVE WA-CRED-TIER (WA-IX) TO WKS-TIER-UC
011060     INSPECT WKS-TIER-UC
011070             CONVERTING WKS-ALFABETO-MINUS TO WKS-ALFABETO-MAYUS
011080     EVALUATE WKS-TIER-UC
011090        WHEN 'HIGH    '
011100           MOVE 100 TO WA-SCORE-CREDIBILITY (WA-IX)
011110        WHEN 'MEDIUM  '
011120           MOVE 70 TO WA-SCORE-CREDIBILITY (WA-IX)
011130        WHEN 'LOW     '
011140           MOVE 40 TO WA-SCORE-CREDIBILITY (WA-IX)
011150        WHEN OTHER
011160           MOVE 50 TO WA-SCORE-CREDIBILITY (WA-IX)
011170     END-EVALUATE.
011180 1010-CALCULA-CREDIBILIDAD-UNO-E.
011190     EXIT.
011200******************************************************************
011210*   1100  -  CALCULADOR DE IMPACTO (PALABRAS DE IMPACTO ALTO      *
011220*   VALEN 20 PUNTOS, LAS DE IMPACTO MEDIO VALEN 10, TOPE 100).    *
011230******************************************************************
011240 1100-CALCULA-IMPACTO SECTION.
011250     PERFORM 1110-CALCULA-IMPACTO-UNO VARYING WA-IX FROM 1 BY 1
011260             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
011270 1100-CALCULA-IMPACTO-E.
011280     EXIT.
011290 1110-CALCULA-IMPACTO-UNO SECTION.
011300     PERFORM 0040-ARMA-TEXTO-BUSQUEDA
011310     MOVE 0 TO WKS-COINCIDENCIAS
011320     PERFORM 1111-EVALUA-PALABRA-ALTA
011330             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 12
011340     COMPUTE WKS-PUNTAJE-TEMP = WKS-COINCIDENCIAS * 20
011350     PERFORM 1112-EVALUA-PALABRA-MEDIA
011360             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 7
011370     IF WKS-PUNTAJE-TEMP > 100
011380        MOVE 100 TO WA-SCORE-IMPACT (WA-IX)
011390     ELSE
011400        MOVE WKS-PUNTAJE-TEMP TO WA-SCORE-IMPACT (WA-IX)
011410     END-IF.
011420 1110-CALCULA-IMPACTO-UNO-E.
011430     EXIT.
011440 1111-EVALUA-PALABRA-ALTA SECTION.
011450     MOVE IMP-ALTO-PALABRA (WKS-K) TO WKS-PALABRA-BUSCADA
011460     PERFORM 0060-CONTIENE-PALABRA
011470     IF WKS-PALABRA-ENCONTRADA
011480        ADD 1 TO WKS-COINCIDENCIAS
011490     END-IF.
011500 1111-EVALUA-PALABRA-ALTA-E.
011510     EXIT.
011520 1112-EVALUA-PALABRA-MEDIA SECTION.
011530     MOVE IMP-MEDIO-PALABRA (WKS-K) TO WKS-PALABRA-BUSCADA
011540     PERFORM 0060-CONTIENE-PALABRA
011550     IF WKS-PALABRA-ENCONTRADA
011560        COMPUTE WKS-PUNTAJE-TEMP = WKS-PUNTAJE-TEMP + 10
011570     END-IF.
011580 1112-EVALUA-PALABRA-MEDIA-E.
011590     EXIT.
011600******************************************************************
011610*   1200  -  CALCULADOR DE FRESCURA, SEGUN LA EDAD EN DIAS DEL    *
011620*   ARTICULO RESPECTO DE LA FECHA DE CORRIDA. LAS FECHAS          *
011630*   FUTURAS NO RESTAN PUNTOS (CORREGIDO EN PGR0058).              *PGR0058
011640******************************************************************
011650 1200-CALCULA-FRESCURA SECTION.
011660     PERFORM 1210-CALCULA-FRESCURA-UNO VARYING WA-IX FROM 1 BY 1
011670             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
011680 1200-CALCULA-FRESCURA-E.
011690     EXIT.
011700 1210-CALCULA-FRESCURA-UNO SECTION.
011710     IF WA-PUB-DATE (WA-IX) = WKS-NO-DATE-LITERAL
011720        MOVE 50 TO WA-SCORE-FRESHNESS (WA-IX)
011730     ELSE
011740        MOVE WA-PUB-ANIO (WA-IX) TO WKS-ANIO-NUM
011750        MOVE WA-PUB-MES (WA-IX)  TO WKS-MES-NUM
011760        MOVE WA-PUB-DIA (WA-IX)  TO WKS-DIA-NUM
011770        PERFORM 0210-CALCULA-DIA-ABSOLUTO
011780        COMPUTE WKS-EDAD-DIAS =
011790                WKS-CORRIDA-DIA-ABS - WKS-DIA-ABS-TEMP
011800        IF WKS-EDAD-DIAS < 0
011810           MOVE 0 TO WKS-EDAD-DIAS
011820        END-IF
011830        EVALUATE TRUE
011840           WHEN WKS-EDAD-DIAS < 1
011850              MOVE 100 TO WA-SCORE-FRESHNESS (WA-IX)
011860           WHEN WKS-EDAD-DIAS < 7
011870              MOVE 90 TO WA-SCORE-FRESHNESS (WA-IX)
011880           WHEN WKS-EDAD-DIAS < 30
011890              MOVE 70 TO WA-SCORE-FRESHNESS (WA-IX)
011900           WHEN WKS-EDAD-DIAS < 90
011910              MOVE 50 TO WA-SCORE-FRESHNESS (WA-IX)
011920           WHEN OTHER
011930              MOVE 30 TO WA-SCORE-FRESHNESS (WA-IX)
011940        END-EVALUATE
011950     END-IF.
011960 1210-CALCULA-FRESCURA-UNO-E.
011970     EXIT.
011980******************************************************************
011990*   1300  -  CALCULADOR DE PRACTICIDAD (PALABRAS DE MITIGACION    *
012000*   Y REMEDIACION, 20 PUNTOS POR COINCIDENCIA, TOPE 100).         *
012010******************************************************************
012020 1300-CALCULA-PRACTICIDAD SECTION.
012030     PERFORM 1310-CALCULA-PRACTICIDAD-UNO VARYING WA-IX FROM 1 BY 1
012040             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
012050 1300-CALCULA-PRACTICIDAD-E.
012060     EXIT.
012070 1310-CALCULA-PRACTICIDAD-UNO SECTION.
012080     PERFORM 0040-ARMA-TEXTO-BUSQUEDA
012090     MOVE 0 TO WKS-COINCIDENCIAS
012100     PERFORM 1311-EVALUA-PALABRA-PRACTICIDAD
012110             VARYING WKS-K FROM 1 BY 1 UNTIL WKS-K > 17
012120     COMPUTE WKS-PUNTAJE-TEMP = WKS-COINCIDENCIAS * 20
012130     IF WKS-PUNTAJE-TEMP > 100
012140        MOVE 100 TO WA-SCORE-PRACTICALITY (WA-IX)
012150     ELSE
012160        MOVE WKS-PUNTAJE-TEMP TO WA-SCORE-PRACTICALITY (WA-IX)
012170     END-IF.
012180 1310-CALCULA-PRACTICIDAD-UNO-E.
012190     EXIT.
012200 1311-EVALUA-PALABRA-PRACTICIDAD SECTION.
012210     MOVE PRAC-PALABRA (WKS-K) TO WKS-PALABRA-BUSCADA
012220     PERFORM 0060-CONTIENE-PALABRA
012230     IF WKS-PALABRA-ENCONTRADA
012240        ADD 1 TO WKS-COINCIDENCIAS
012250     END-IF.
012260 1311-EVALUA-PALABRA-PRACTICIDAD-E.
012270     EXIT.
012280******************************************************************
012290*   1400  -  PONDERADOR FINAL. COMBINA LOS CINCO PUNTAJES         *
012300*   PARCIALES CON LA TABLA-PESOS (PGR0037).                       *PGR0037
012310******************************************************************
012320 1400-CALCULA-PUNTAJE-FINAL SECTION.
012330     PERFORM 1410-CALCULA-PUNTAJE-FINAL-UNO VARYING WA-IX FROM 1 BY 1
012340             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
012350 1400-CALCULA-PUNTAJE-FINAL-E.
012360     EXIT.
012370 1410-CALCULA-PUNTAJE-FINAL-UNO SECTION.
012380     COMPUTE WA-FINAL-SCORE (WA-IX) ROUNDED =
012390             (WA-SCORE-TABLA (WA-IX 1) * WKS-PESO-TABLA (1))
012400           + (WA-SCORE-TABLA (WA-IX 2) * WKS-PESO-TABLA (2))
012410           + (WA-SCORE-TABLA (WA-IX 3) * WKS-PESO-TABLA (3))
012420           + (WA-SCORE-TABLA (WA-IX 4) * WKS-PESO-TABLA (4))
012430           + (WA-SCORE-TABLA (WA-IX 5) * WKS-PESO-TABLA (5)).
012440 1410-CALCULA-PUNTAJE-FINAL-UNO-E.
012450     EXIT.
012460******************************************************************
012470*   1430  -  VALIDA QUE LOS CINCO PESOS DE TABLA-PESOS SUMEN      *
012480*   1.00. SI NO SUMAN, PRENDE EL UPSI-0 DE AVISO (PGR0101).       *PGR0101
012490******************************************************************
012500 1430-VALIDA-PESOS SECTION.
012510     COMPUTE WKS-SUMA-PESOS =
012520             WKS-PESO-TABLA (1) + WKS-PESO-TABLA (2) +
012530             WKS-PESO-TABLA (3) + WKS-PESO-TABLA (4) +
012540             WKS-PESO-TABLA (5)
012550     IF WKS-SUMA-PESOS NOT = 1.00
012560        MOVE 1 TO WS-AVISO-PESOS
012570        DISPLAY 'SEGI1B01-AVISO: LOS PESOS DEL PUNTAJE FINAL '
012580                'NO SUMAN 1.00 - REVISAR TABLA-PESOS-DATOS'
012590     ELSE
012600        MOVE 0 TO WS-AVISO-PESOS
012610     END-IF.
012620 1430-VALIDA-PESOS-E.
012630     EXIT.
012640******************************************************************
012650*   1500  -  ORDENAMIENTO POR PUNTAJE FINAL DESCENDENTE, POR      *
012660*   INSERCION ESTABLE (DESIGUALDAD ESTRICTA EN EL DESPLAZAMIENTO  *
012670*   PARA QUE LOS EMPATES RESPETEN EL ORDEN DE LLEGADA - PGR0061). *PGR0061
012680******************************************************************
012690 1500-ORDENA-POR-PUNTAJE SECTION.
012700     PERFORM 1505-INSERTA-UN-RENGLON VARYING WA-JX FROM 2 BY 1
012710             UNTIL WA-JX > WKS-TOTAL-ARTICULOS.
012720 1500-ORDENA-POR-PUNTAJE-E.
012730     EXIT.
012740 1505-INSERTA-UN-RENGLON SECTION.
012750     MOVE WA-TABLE-REC (WA-JX) TO WKS-TEMP-ARTICULO
012760     MOVE WA-JX TO WKS-J
012770     PERFORM 1510-DESPLAZA-RENGLON
012780             UNTIL WKS-J < 2
012790                OR WA-FINAL-SCORE (WKS-J - 1) >=
012800                   TM-FINAL-SCORE
012810     MOVE WKS-TEMP-ARTICULO TO WA-TABLE-REC (WKS-J).
012820 1505-INSERTA-UN-RENGLON-E.
012830     EXIT.
012840 1510-DESPLAZA-RENGLON SECTION.
012850     MOVE WA-TABLE-REC (WKS-J - 1) TO WA-TABLE-REC (WKS-J)
012860     SUBTRACT 1 FROM WKS-J.
012870 1510-DESPLAZA-RENGLON-E.
012880     EXIT.
012890******************************************************************
012900*   1600  -  RESUMEN AUTOMATICO (FALLBACK), SOLO PARA LOS TOP 20  *
012910*   ARTICULOS YA ORDENADOS POR PUNTAJE (LOS QUE ALIMENTAN EL      *
012920*   BRIEF PUBLICO); EL RESTO QUEDA EN BLANCO EN EL ARCHIVO        *
012930*   PRIVADO, SEGUN EL MANUAL DE CAMPOS DEL AREA (PGR0101).        *PGR0101
012940******************************************************************
012950 1600-GENERA-RESUMENES SECTION.
012960     PERFORM 1605-LIMPIA-UN-RESUMEN VARYING WA-IX FROM 1 BY 1
012970             UNTIL WA-IX > WKS-TOTAL-ARTICULOS
012980     PERFORM 1610-RESUME-UN-ARTICULO VARYING WA-IX FROM 1 BY 1
012990             UNTIL WA-IX > WKS-TOTAL-ARTICULOS
013000                OR WA-IX > 20.
013010 1600-GENERA-RESUMENES-E.
013020     EXIT.
013030 1605-LIMPIA-UN-RESUMEN SECTION.
013040     MOVE SPACES TO WA-SUMMARY (WA-IX)
013050     MOVE SPACES TO WA-WHY-MATTERS (WA-IX)
013060     MOVE SPACES TO WA-MITIGATION (WA-IX).
013070 1605-LIMPIA-UN-RESUMEN-E.
013080     EXIT.
013090 1610-RESUME-UN-ARTICULO SECTION.
013100     MOVE WA-CONTENT (WA-IX) TO WKS-CAMPO-TRIM
013110     PERFORM 0725-LONGITUD-TRIM
013120     IF WKS-LONGITUD-HALLADA = 0
013130        MOVE 'No content available' TO WA-SUMMARY (WA-IX)
013140     ELSE
013150        PERFORM 1620-EXTRAE-ORACIONES
013160        IF WKS-ORACIONES-HALLADAS > 0
013170           IF WKS-ORACIONES-HALLADAS = 1
013180              MOVE WKS-ORACION-1 TO WA-SUMMARY (WA-IX)
013190           ELSE
013200              STRING WKS-ORACION-1 DELIMITED BY '  '
013210                     ' '            DELIMITED BY SIZE
013220                     WKS-ORACION-2 DELIMITED BY '  '
013230                     INTO WA-SUMMARY (WA-IX)
013240              END-STRING
013250           END-IF
013260        ELSE
013270           IF WKS-LONGITUD-HALLADA > 200
013280              STRING WA-CONTENT (WA-IX) (1:200)
013290                                     DELIMITED BY SIZE
013300                     '...'           DELIMITED BY SIZE
013310                     INTO WA-SUMMARY (WA-IX)
013320              END-STRING
013330           ELSE
013340              MOVE WA-CONTENT (WA-IX) (1:WKS-LONGITUD-HALLADA)
013350                   TO WA-SUMMARY (WA-IX)
013360           END-IF
013370        END-IF
013380     END-IF
013390     STRING 'AI security update from ' DELIMITED BY SIZE
013400            WA-SOURCE (WA-IX)           DELIMITED BY SIZE
013410            INTO WA-WHY-MATTERS (WA-IX)
013420     END-STRING
013430     STRING 'Details limited - review full article for '
013440                                        DELIMITED BY SIZE
013450            'mitigation guidance'       DELIMITED BY SIZE
013460            INTO WA-MITIGATION (WA-IX)
013470     END-STRING.
013480 1610-RESUME-UN-ARTICULO-E.
013490     EXIT.
013500******************************************************************
013510*   1620  -  EXTRAE HASTA DOS ORACIONES (TERMINADAS EN '.', '!'   *
013520*   O '?', DE AL MENOS 20 CARACTERES) DEL CONTENIDO PARA ARMAR    *
013530*   EL RESUMEN AUTOMATICO CUANDO NO HAY RESUMEN PROVISTO.         *
013540******************************************************************
013550 1620-EXTRAE-ORACIONES SECTION.
013560     MOVE 0 TO WKS-ORACIONES-HALLADAS
013570     MOVE SPACES TO WKS-ORACION-1
013580     MOVE SPACES TO WKS-ORACION-2
013590     MOVE 1 TO WKS-INICIO-ORACION
013600     PERFORM 1625-EVALUA-UN-CARACTER VARYING WKS-POS FROM 1 BY 1
013610             UNTIL WKS-POS > WKS-LONGITUD-HALLADA
013620                OR WKS-ORACIONES-HALLADAS = 2.
013630 1620-EXTRAE-ORACIONES-E.
013640     EXIT.
013650 1625-EVALUA-UN-CARACTER SECTION.
013660     MOVE WA-CONTENT (WA-IX) (WKS-POS:1) TO WKS-CARACTER
013670     IF WKS-CARACTER = '.' OR WKS-CARACTER = '!'
013680                           OR WKS-CARACTER = '?'
013690        COMPUTE WKS-LEN-ORACION =
013700                WKS-POS - WKS-INICIO-ORACION + 1
013710        IF WKS-LEN-ORACION > 20
013720           PERFORM 1630-GUARDA-ORACION
013730           ADD 1 TO WKS-ORACIONES-HALLADAS
013740           COMPUTE WKS-INICIO-ORACION = WKS-POS + 1
013750        END-IF
013760     END-IF.
013770 1625-EVALUA-UN-CARACTER-E.
013780     EXIT.
013790 1630-GUARDA-ORACION SECTION.
013800     IF WKS-LEN-ORACION > 150
013810        MOVE 150 TO WKS-LEN-ORACION
013820     END-IF
013830     IF WKS-ORACIONES-HALLADAS = 0
013840        MOVE WA-CONTENT (WA-IX)
013850                  (WKS-INICIO-ORACION:WKS-LEN-ORACION)
013860             TO WKS-ORACION-1
013870     ELSE
013880        MOVE WA-CONTENT (WA-IX)
013890                  (WKS-INICIO-ORACION:WKS-LEN-ORACION)
013900             TO WKS-ORACION-2
013910     END-IF.
013920 1630-GUARDA-ORACION-E.
013930     EXIT.
013940******************************************************************
013950*   1700  -  ESCRIBE EL BRIEF PUBLICO (TOP 20, SIN PUNTAJES).     *
013960******************************************************************
013970 1700-ESCRIBE-BRIEF-PUBLICO SECTION.
013980     MOVE 0 TO WKS-TOTAL-PUBLICADOS
013990     PERFORM 1705-ESCRIBE-UN-BRIEF VARYING WA-IX FROM 1 BY 1
014000             UNTIL WA-IX > WKS-TOTAL-ARTICULOS
014010                OR WKS-TOTAL-PUBLICADOS = 20.
014020 1700-ESCRIBE-BRIEF-PUBLICO-E.
014030     EXIT.
014040 1705-ESCRIBE-UN-BRIEF SECTION.
014050     MOVE WA-TITLE (WA-IX)        TO PB-TITLE
014060     MOVE WA-SUMMARY (WA-IX)      TO PB-SUMMARY
014070     MOVE WA-WHY-MATTERS (WA-IX)  TO PB-WHY-MATTERS
014080     MOVE WA-MITIGATION (WA-IX)   TO PB-MITIGATION
014090     MOVE WA-SOURCE (WA-IX)       TO PB-SOURCE
014100     MOVE WA-PUB-DATE (WA-IX)     TO PB-PUB-DATE
014110     MOVE WA-URL (WA-IX)          TO PB-URL
014120     MOVE WA-CLUSTER-ID (WA-IX)   TO PB-CLUSTER-ID
014130     WRITE REG-PUBLIC-BRIEF
014140     IF FS-PUBLIC-BRIEF NOT = '00'
014150        MOVE 'PUBBRIEF'       TO LK-ARCHIVO-CON-ERROR
014160        MOVE FS-PUBLIC-BRIEF  TO LK-ESTADO-ARCHIVO
014170        CALL 'SEGI1R00' USING LK-PROGRAMA-QUE-LLAMA,
014180                               LK-ARCHIVO-CON-ERROR,
014190                               LK-ESTADO-ARCHIVO,
014200                               LK-CODIGO-RETORNO
014210     END-IF
014220     ADD 1 TO WKS-TOTAL-PUBLICADOS.
014230 1705-ESCRIBE-UN-BRIEF-E.
014240     EXIT.
014250******************************************************************
014260*   1800  -  ESCRIBE EL ARCHIVO PRIVADO COMPLETO (TODOS LOS       *
014270*   ARTICULOS UNICOS, CON SUS CINCO PUNTAJES Y EL FINAL).         *
014280******************************************************************
014290 1800-ESCRIBE-ARCHIVO-PRIVADO SECTION.
014300     PERFORM 1805-ESCRIBE-UN-PRIVADO VARYING WA-IX FROM 1 BY 1
014310             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
014320 1800-ESCRIBE-ARCHIVO-PRIVADO-E.
014330     EXIT.
014340 1805-ESCRIBE-UN-PRIVADO SECTION.
014350     MOVE WA-TITLE (WA-IX)              TO PA-TITLE
014360     MOVE WA-CONTENT (WA-IX)             TO PA-CONTENT
014370     MOVE WA-URL (WA-IX)                 TO PA-URL
014380     MOVE WA-PUB-DATE (WA-IX)            TO PA-PUB-DATE
014390     MOVE WA-SOURCE (WA-IX)               TO PA-SOURCE
014400     MOVE WA-CRED-TIER (WA-IX)            TO PA-CRED-TIER
014410     MOVE WA-CLUSTER-ID (WA-IX)           TO PA-CLUSTER-ID
014420     MOVE WA-SCORE-RELEVANCE (WA-IX)      TO
014430          PA-SCORE-RELEVANCE
014440     MOVE WA-SCORE-CREDIBILITY (WA-IX)    TO
014450          PA-SCORE-CREDIBILITY
014460     MOVE WA-SCORE-IMPACT (WA-IX)         TO PA-SCORE-IMPACT
014470     MOVE WA-SCORE-FRESHNESS (WA-IX)      TO
014480          PA-SCORE-FRESHNESS
014490     MOVE WA-SCORE-PRACTICALITY (WA-IX)   TO
014500          PA-SCORE-PRACTICALITY
014510     MOVE WA-FINAL-SCORE (WA-IX)          TO PA-FINAL-SCORE
014520     MOVE WA-SUMMARY (WA-IX)              TO PA-SUMMARY
014530     MOVE WA-WHY-MATTERS (WA-IX)          TO PA-WHY-MATTERS
014540     MOVE WA-MITIGATION (WA-IX)           TO PA-MITIGATION
014550     MOVE WA-SEQ-ORIGINAL (WA-IX)         TO PA-SEQ-ORIGINAL
014560     WRITE REG-PRIVATE-ARCH
014570     IF FS-PRIVATE-ARCH NOT = '00'
014580        MOVE 'PRIVARCH'       TO LK-ARCHIVO-CON-ERROR
014590        MOVE FS-PRIVATE-ARCH  TO LK-ESTADO-ARCHIVO
014600        CALL 'SEGI1R00' USING LK-PROGRAMA-QUE-LLAMA,
014610                               LK-ARCHIVO-CON-ERROR,
014620                               LK-ESTADO-ARCHIVO,
014630                               LK-CODIGO-RETORNO
014640     END-IF
014650     ADD 1 TO WKS-TOTAL-ESCRITOS-ARCH.
014660 1805-ESCRIBE-UN-PRIVADO-E.
014670     EXIT.
014680******************************************************************
014690*   1900  -  REPORTE IMPRESO DEL BRIEF DIARIO (TOP 10).  CADA     *
014700*   ITEM OCUPA VARIOS RENGLONES (TITULO, RESUMEN, POR QUE         *
014710*   IMPORTA, MITIGACION PRACTICA, FUENTE/FECHA/CLUSTER, URL Y     *
014720*   UN RENGLON EN BLANCO DE SEPARACION) - PGR0101.                *PGR0101
014730******************************************************************
014740 1900-GENERA-REPORTE-BRIEF SECTION.
014750     MOVE SPACES TO WKS-LINEA-ENCABEZADO
014760     STRING 'DAILY AI SECURITY INTELLIGENCE BRIEF - TOP 10 - RUN '
014770                                           DELIMITED BY SIZE
014780            WKS-FECHA-TEXTO                DELIMITED BY SIZE
014790            INTO WKS-LINEA-ENCABEZADO
014800     END-STRING
014810     WRITE REG-BRIEF-REPORT FROM WKS-LINEA-ENCABEZADO
014820     WRITE REG-BRIEF-REPORT FROM WKS-LINEA-GUIONES
014830     MOVE 0 TO WKS-LINEAS-BRIEF
014840     PERFORM 1905-ESCRIBE-UN-RENGLON-BRIEF VARYING WA-IX FROM 1 BY 1
014850             UNTIL WA-IX > WKS-TOTAL-ARTICULOS
014860                OR WKS-LINEAS-BRIEF = 10
014870     WRITE REG-BRIEF-REPORT FROM WKS-LINEA-GUIONES
014880     MOVE SPACES TO WKS-LINEA-ENCABEZADO
014890     STRING 'GENERATED BY AI SECURITY INTELLIGENCE ENGINE'
014900                                           DELIMITED BY SIZE
014910            INTO WKS-LINEA-ENCABEZADO
014920     END-STRING
014930     WRITE REG-BRIEF-REPORT FROM WKS-LINEA-ENCABEZADO.
014940 1900-GENERA-REPORTE-BRIEF-E.
014950     EXIT.
014960 1905-ESCRIBE-UN-RENGLON-BRIEF SECTION.
014970     ADD 1 TO WKS-LINEAS-BRIEF
014980     MOVE SPACES TO WKS-RENGLON-BRIEF
014990     MOVE WKS-LINEAS-BRIEF        TO RB-RANGO
015000     MOVE WA-TITLE (WA-IX)        TO RB-TITULO
015010     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-BRIEF
015020     MOVE WA-SUMMARY (WA-IX)      TO WKS-RENGLON-RESUMEN
015030     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-RESUMEN
015040     MOVE WA-WHY-MATTERS (WA-IX)  TO RB-PORQUE-TEXTO
015050     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-PORQUE
015060     MOVE WA-MITIGATION (WA-IX)   TO RB-MITIG-TEXTO
015070     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-MITIGACION
015080     MOVE SPACES TO WKS-RENGLON-META
015090     STRING 'SOURCE: '           DELIMITED BY SIZE
015100            WA-SOURCE (WA-IX)    DELIMITED BY '  '
015110            '  DATE: '           DELIMITED BY SIZE
015120            WA-PUB-DATE (WA-IX)  DELIMITED BY SIZE
015130            '  CLUSTER: '        DELIMITED BY SIZE
015140            WA-CLUSTER-ID (WA-IX) DELIMITED BY '  '
015150            INTO WKS-RENGLON-META
015160     END-STRING
015170     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-META
015180     MOVE SPACES TO WKS-RENGLON-URL
015190     MOVE WA-URL (WA-IX)          TO WKS-RENGLON-URL
015200     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-URL
015210     WRITE REG-BRIEF-REPORT FROM WKS-RENGLON-BLANCO.
015220 1905-ESCRIBE-UN-RENGLON-BRIEF-E.
015230     EXIT.
015240******************************************************************
015250*   2000  -  ACUMULA LAS TENDENCIAS POR CLUSTER Y POR FUENTE      *
015260*   (PGR0053, PARA LA REUNION SEMANAL DE SEGURIDAD).              *PGR0053
015270******************************************************************
015280 2000-CALCULA-TENDENCIAS SECTION.
015290     PERFORM 2005-PROCESA-UN-ARTICULO-TENDENCIA
015300             VARYING WA-IX FROM 1 BY 1
015310             UNTIL WA-IX > WKS-TOTAL-ARTICULOS.
015320 2000-CALCULA-TENDENCIAS-E.
015330     EXIT.
015340 2005-PROCESA-UN-ARTICULO-TENDENCIA SECTION.
015350     PERFORM 2010-ACUMULA-CLUSTER
015360     PERFORM 2020-ACUMULA-FUENTE.
015370 2005-PROCESA-UN-ARTICULO-TENDENCIA-E.
015380     EXIT.
015390 2010-ACUMULA-CLUSTER SECTION.
015400     PERFORM 2011-AVANZA-CLUSTER VARYING CC-IX FROM 1 BY 1
015410             UNTIL CC-IX > 10
015420                OR CC-CODIGO (CC-IX) = WA-CLUSTER-ID (WA-IX)
015430     IF CC-IX <= 10
015440        ADD 1 TO CC-CONTADOR (CC-IX)
015450     END-IF.
015460 2010-ACUMULA-CLUSTER-E.
015470     EXIT.
015480 2011-AVANZA-CLUSTER SECTION.
015490     CONTINUE.
015500 2011-AVANZA-CLUSTER-E.
015510     EXIT.
015520 2020-ACUMULA-FUENTE SECTION.
015530     MOVE 0 TO CF-IX
015540     PERFORM 2021-BUSCA-FUENTE VARYING CF-JX FROM 1 BY 1
015550             UNTIL CF-JX > WKS-TOTAL-FUENTES
015560     IF CF-IX = 0
015570        ADD 1 TO WKS-TOTAL-FUENTES
015580        MOVE WA-SOURCE (WA-IX) TO CF-NOMBRE (WKS-TOTAL-FUENTES)
015590        MOVE 1 TO CF-CONTADOR (WKS-TOTAL-FUENTES)
015600     ELSE
015610        ADD 1 TO CF-CONTADOR (CF-IX)
015620     END-IF.
015630 2020-ACUMULA-FUENTE-E.
015640     EXIT.
015650 2021-BUSCA-FUENTE SECTION.
015660     IF CF-NOMBRE (CF-JX) = WA-SOURCE (WA-IX)
015670        MOVE CF-JX TO CF-IX
015680     END-IF.
015690 2021-BUSCA-FUENTE-E.
015700     EXIT.
015710******************************************************************
015720*   2030  -  ORDENA LAS DOS TABLAS DE TENDENCIAS DESCENDENTE      *
015730*   POR CONTADOR, POR INSERCION ESTABLE (MISMO METODO DE 1500).   *
015740******************************************************************
015750 2030-ORDENA-TENDENCIAS SECTION.
015760     PERFORM 2033-INSERTA-CC VARYING CC-IX FROM 2 BY 1
015770             UNTIL CC-IX > 10
015780     PERFORM 2034-INSERTA-CF VARYING CF-IX FROM 2 BY 1
015790             UNTIL CF-IX > WKS-TOTAL-FUENTES.
015800 2030-ORDENA-TENDENCIAS-E.
015810     EXIT.
015820 2033-INSERTA-CC SECTION.
015830     MOVE CC-ENTRY (CC-IX) TO WKS-TEMP-CONTEO-CC
015840     MOVE CC-IX TO WKS-J
015850     PERFORM 2031-DESPLAZA-CC
015860        UNTIL WKS-J < 2
015870           OR CC-CONTADOR (WKS-J - 1) >= TM-CC-CONTADOR
015880     MOVE WKS-TEMP-CONTEO-CC TO CC-ENTRY (WKS-J).
015890 2033-INSERTA-CC-E.
015900     EXIT.
015910 2034-INSERTA-CF SECTION.
015920     MOVE CF-ENTRY (CF-IX) TO WKS-TEMP-CONTEO-CF
015930     MOVE CF-IX TO WKS-J
015940     PERFORM 2032-DESPLAZA-CF
015950        UNTIL WKS-J < 2
015960           OR CF-CONTADOR (WKS-J - 1) >= TM-CF-CONTADOR
015970     MOVE WKS-TEMP-CONTEO-CF TO CF-ENTRY (WKS-J).
015980 2034-INSERTA-CF-E.
015990     EXIT.
016000 2031-DESPLAZA-CC SECTION.
016010     MOVE CC-ENTRY (WKS-J - 1) TO CC-ENTRY (WKS-J)
016020     SUBTRACT 1 FROM WKS-J.
016030 2031-DESPLAZA-CC-E.
016040     EXIT.
016050 2032-DESPLAZA-CF SECTION.
016060     MOVE CF-ENTRY (WKS-J - 1) TO CF-ENTRY (WKS-J)
016070     SUBTRACT 1 FROM WKS-J.
016080 2032-DESPLAZA-CF-E.
016090     EXIT.
016100******************************************************************
016110*   2040  -  REPORTE IMPRESO DE TENDENCIAS (TOP 10 CLUSTERES,     *
016120*   TOP 10 FUENTES, OPORTUNIDADES DE LOS 5 CLUSTERES MAS          *
016130*   ACTIVOS PARA LA REUNION SEMANAL - PGR0101).                   *PGR0101
016140******************************************************************
016150 2040-ESCRIBE-TRENDS-OUT SECTION.
016160     MOVE SPACES TO WKS-LINEA-ENCABEZADO
016170     MOVE WKS-TOTAL-ARTICULOS TO WKS-CONTADOR-DISPLAY
016180     STRING 'AI SECURITY INTELLIGENCE - TRENDS BY TOPIC - RUN '
016190                                           DELIMITED BY SIZE
016200            WKS-FECHA-TEXTO                DELIMITED BY SIZE
016210            ' - ITEMS: '                   DELIMITED BY SIZE
016220            WKS-CONTADOR-DISPLAY           DELIMITED BY SIZE
016230            INTO WKS-LINEA-ENCABEZADO
016240     END-STRING
016250     WRITE REG-TRENDS-OUT FROM WKS-LINEA-ENCABEZADO
016260     WRITE REG-TRENDS-OUT FROM WKS-LINEA-GUIONES
016270     MOVE SPACES TO WKS-LINEA-ENCABEZADO
016280     STRING 'TOP CLUSTERS' DELIMITED BY SIZE
016290            INTO WKS-LINEA-ENCABEZADO
016300     END-STRING
016310     WRITE REG-TRENDS-OUT FROM WKS-LINEA-ENCABEZADO
016320     MOVE 0 TO WKS-LINEAS-TENDENCIA
016330     PERFORM 2041-ESCRIBE-UN-CLUSTER-TENDENCIA
016340             VARYING CC-IX FROM 1 BY 1 UNTIL CC-IX > 10
016350             OR WKS-LINEAS-TENDENCIA = 10
016360     WRITE REG-TRENDS-OUT FROM WKS-LINEA-GUIONES
016370     MOVE SPACES TO WKS-LINEA-ENCABEZADO
016380     STRING 'TOP SOURCES' DELIMITED BY SIZE
016390            INTO WKS-LINEA-ENCABEZADO
016400     END-STRING
016410     WRITE REG-TRENDS-OUT FROM WKS-LINEA-ENCABEZADO
016420     MOVE 0 TO WKS-LINEAS-TENDENCIA
016430     PERFORM 2042-ESCRIBE-UNA-FUENTE-TENDENCIA
016440             VARYING CF-IX FROM 1 BY 1
016450             UNTIL CF-IX > WKS-TOTAL-FUENTES
016460                OR WKS-LINEAS-TENDENCIA = 10
016470     WRITE REG-TRENDS-OUT FROM WKS-LINEA-GUIONES
016480     MOVE SPACES TO WKS-LINEA-ENCABEZADO
016490     STRING 'OPPORTUNITIES' DELIMITED BY SIZE
016500            INTO WKS-LINEA-ENCABEZADO
016510     END-STRING
016520     WRITE REG-TRENDS-OUT FROM WKS-LINEA-ENCABEZADO
016530     MOVE 0 TO WKS-LINEAS-OPORTUNIDAD
016540     PERFORM 2046-ESCRIBE-UNA-OPORTUNIDAD
016550             VARYING CC-IX FROM 1 BY 1 UNTIL CC-IX > 10
016560                OR WKS-LINEAS-OPORTUNIDAD = 5.
016570 2040-ESCRIBE-TRENDS-OUT-E.
016580     EXIT.
016590 2041-ESCRIBE-UN-CLUSTER-TENDENCIA SECTION.
016600     IF CC-CONTADOR (CC-IX) > 0
016610        ADD 1 TO WKS-LINEAS-TENDENCIA
016620        MOVE SPACES TO WKS-RENGLON-TENDENCIA
016630        MOVE CC-CODIGO (CC-IX) TO WKS-TEMA-FORMATEADO
016640        PERFORM 2045-FORMATEA-TEMA
016650        MOVE WKS-TEMA-FORMATEADO TO RT-TEMA
016660        MOVE CC-CONTADOR (CC-IX) TO RT-CONTADOR
016670        MOVE 'ARTICLES THIS PERIOD' TO RT-ETIQUETA
016680        WRITE REG-TRENDS-OUT FROM WKS-RENGLON-TENDENCIA
016690     END-IF.
016700 2041-ESCRIBE-UN-CLUSTER-TENDENCIA-E.
016710     EXIT.
016720 2042-ESCRIBE-UNA-FUENTE-TENDENCIA SECTION.
016730     ADD 1 TO WKS-LINEAS-TENDENCIA
016740     MOVE SPACES TO WKS-RENGLON-TENDENCIA
016750     MOVE CF-NOMBRE (CF-IX)   TO RT-TEMA
016760     MOVE CF-CONTADOR (CF-IX) TO RT-CONTADOR
016770     MOVE 'ARTICLES THIS PERIOD' TO RT-ETIQUETA
016780     WRITE REG-TRENDS-OUT FROM WKS-RENGLON-TENDENCIA.
016790 2042-ESCRIBE-UNA-FUENTE-TENDENCIA-E.
016800     EXIT.
016810******************************************************************
016820*   2045  -  SUSTITUYE GUIONES Y GUIONES BAJOS POR ESPACIOS EN EL *
016830*   CODIGO DE CLUSTER PARA IMPRIMIRLO EN FORMA DE TITULO.         *
016840******************************************************************
016850 2045-FORMATEA-TEMA SECTION.
016860     INSPECT WKS-TEMA-FORMATEADO REPLACING ALL '-' BY ' '
016870     INSPECT WKS-TEMA-FORMATEADO REPLACING ALL '_' BY ' '.
016880 2045-FORMATEA-TEMA-E.
016890     EXIT.
016900******************************************************************
016910*   2046  -  UNA LINEA DE OPORTUNIDAD DE INVESTIGACION/PONENCIA   *
016920*   POR CADA UNO DE LOS 5 CLUSTERES MAS ACTIVOS DEL PERIODO       *
016930*   (PGR0101, A PETICION DEL AREA PARA LA REUNION SEMANAL).       *PGR0101
016940******************************************************************
016950 2046-ESCRIBE-UNA-OPORTUNIDAD SECTION.
016960     IF CC-CONTADOR (CC-IX) > 0
016970        ADD 1 TO WKS-LINEAS-OPORTUNIDAD
016980        MOVE CC-CODIGO (CC-IX) TO WKS-TEMA-FORMATEADO
016990        PERFORM 2045-FORMATEA-TEMA
017000        MOVE CC-CONTADOR (CC-IX) TO WKS-CONTADOR-DISPLAY
017010        MOVE SPACES TO WKS-RENGLON-OPORTUNIDAD
017020        STRING 'Consider presentation/paper on '
017030                                          DELIMITED BY SIZE
017040               WKS-TEMA-FORMATEADO        DELIMITED BY '  '
017050               ' (trending with '         DELIMITED BY SIZE
017060               WKS-CONTADOR-DISPLAY       DELIMITED BY SIZE
017070               ' articles)'               DELIMITED BY SIZE
017080               INTO WKS-RENGLON-OPORTUNIDAD
017090        END-STRING
017100        WRITE REG-TRENDS-OUT FROM WKS-RENGLON-OPORTUNIDAD
017110     END-IF.
017120 2046-ESCRIBE-UNA-OPORTUNIDAD-E.
017130     EXIT.
017140******************************************************************
017150*   2100  -  PUNTOS DE PRESENTACION SEMANAL PARA LA REUNION DE    *
017160*   SEGURIDAD (PGR0053), CON LOS TEMAS MAS ACTIVOS Y UN EJEMPLO   *PGR0053
017170*   DE ARTICULO POR TEMA.                                        *
017180******************************************************************
017190 2100-GENERA-PUNTOS-PRESENTACION SECTION.
017200     MOVE SPACES TO WKS-LINEA-ENCABEZADO
017210     MOVE WKS-TOTAL-ARTICULOS TO WKS-CONTADOR-DISPLAY
017220     STRING 'WEEKLY AI SECURITY PRESENTATION TALKING POINTS - RUN '
017230                                           DELIMITED BY SIZE
017240            WKS-FECHA-TEXTO                DELIMITED BY SIZE
017250            ' - ITEMS: '                   DELIMITED BY SIZE
017260            WKS-CONTADOR-DISPLAY           DELIMITED BY SIZE
017270            INTO WKS-LINEA-ENCABEZADO
017280     END-STRING
017290     WRITE REG-POINTS-OUT FROM WKS-LINEA-ENCABEZADO
017300     WRITE REG-POINTS-OUT FROM WKS-LINEA-GUIONES
017310     IF WKS-TOTAL-ARTICULOS > 0
017320        MOVE WKS-TOTAL-ARTICULOS TO WKS-CONTADOR-DISPLAY
017330        MOVE SPACES TO WKS-RENGLON-PUNTO
017340        STRING 'OVERALL ACTIVITY: Analyzed '  DELIMITED BY SIZE
017350               WKS-CONTADOR-DISPLAY            DELIMITED BY SIZE
017360               ' AI security articles/papers this period.'
017370                                                DELIMITED BY SIZE
017380               INTO WKS-RENGLON-PUNTO
017390        END-STRING
017400        WRITE REG-POINTS-OUT FROM WKS-RENGLON-PUNTO
017410     END-IF
017420     WRITE REG-POINTS-OUT FROM WKS-LINEA-GUIONES
017430     MOVE 0 TO WKS-K
017440     PERFORM 2105-EVALUA-TEMA-TENDENCIA VARYING CC-IX FROM 1 BY 1
017450             UNTIL CC-IX > 10 OR WKS-K = 5
017460     WRITE REG-POINTS-OUT FROM WKS-LINEA-GUIONES
017470     MOVE SPACES TO WKS-TEMAS-INVESTIGACION
017480     MOVE 0 TO WKS-N
017490     PERFORM 2115-ACUMULA-TEMA-INVESTIGACION
017500             VARYING CC-IX FROM 1 BY 1 UNTIL CC-IX > 10
017510                OR WKS-N = 3
017520     MOVE SPACES TO WKS-RENGLON-PUNTO
017530     STRING 'RESEARCH OPPORTUNITIES: '     DELIMITED BY SIZE
017540            WKS-TEMAS-INVESTIGACION        DELIMITED BY '  '
017550            INTO WKS-RENGLON-PUNTO
017560     END-STRING
017570     WRITE REG-POINTS-OUT FROM WKS-RENGLON-PUNTO.
017580 2100-GENERA-PUNTOS-PRESENTACION-E.
017590     EXIT.
017600******************************************************************
017610*   2115  -  VA ACUMULANDO, SEPARADOS POR COMA, LOS TEMAS DE LOS  *
017620*   3 CLUSTERES MAS ACTIVOS PARA EL PUNTO DE OPORTUNIDADES DE     *
017630*   INVESTIGACION (PGR0101).                                     *PGR0101
017640******************************************************************
017650 2115-ACUMULA-TEMA-INVESTIGACION SECTION.
017660     IF CC-CONTADOR (CC-IX) > 0
017670        MOVE CC-CODIGO (CC-IX) TO WKS-TEMA-FORMATEADO
017680        PERFORM 2045-FORMATEA-TEMA
017690        IF WKS-N > 0
017700           STRING WKS-TEMAS-INVESTIGACION DELIMITED BY '  '
017710                  ', '                    DELIMITED BY SIZE
017720                  WKS-TEMA-FORMATEADO     DELIMITED BY '  '
017730                  INTO WKS-TEMAS-INVESTIGACION
017740           END-STRING
017750        ELSE
017760           MOVE WKS-TEMA-FORMATEADO TO WKS-TEMAS-INVESTIGACION
017770        END-IF
017780        ADD 1 TO WKS-N
017790     END-IF.
017800 2115-ACUMULA-TEMA-INVESTIGACION-E.
017810     EXIT.
017820 2105-EVALUA-TEMA-TENDENCIA SECTION.
017830     IF CC-CONTADOR (CC-IX) > 0
017840        ADD 1 TO WKS-K
017850        PERFORM 2110-ESCRIBE-PUNTO-TEMA
017860     END-IF.
017870 2105-EVALUA-TEMA-TENDENCIA-E.
017880     EXIT.
017890 2110-ESCRIBE-PUNTO-TEMA SECTION.
017900     MOVE CC-CODIGO (CC-IX) TO WKS-TEMA-FORMATEADO
017910     PERFORM 2045-FORMATEA-TEMA
017920     MOVE CC-CONTADOR (CC-IX) TO WKS-CONTADOR-DISPLAY
017930     MOVE SPACES TO WKS-RENGLON-PUNTO
017940     STRING 'TREND: '              DELIMITED BY SIZE
017950            WKS-TEMA-FORMATEADO    DELIMITED BY '  '
017960            ' ('                   DELIMITED BY SIZE
017970            WKS-CONTADOR-DISPLAY   DELIMITED BY SIZE
017980            ' articles this period)' DELIMITED BY SIZE
017990            INTO WKS-RENGLON-PUNTO
018000     END-STRING
018010     WRITE REG-POINTS-OUT FROM WKS-RENGLON-PUNTO
018020     MOVE 0 TO WKS-M
018030     PERFORM 2111-EVALUA-EJEMPLO-ARTICULO VARYING WA-IX FROM 1 BY 1
018040             UNTIL WA-IX > WKS-TOTAL-ARTICULOS OR WKS-M = 2.
018050 2110-ESCRIBE-PUNTO-TEMA-E.
018060     EXIT.
018070 2111-EVALUA-EJEMPLO-ARTICULO SECTION.
018080     IF WA-CLUSTER-ID (WA-IX) = CC-CODIGO (CC-IX)
018090        ADD 1 TO WKS-M
018100        MOVE SPACES TO WKS-RENGLON-PUNTO
018110        STRING '  EXAMPLE: '      DELIMITED BY SIZE
018120               WA-TITLE (WA-IX)   DELIMITED BY '  '
018130               ' ('               DELIMITED BY SIZE
018140               WA-SOURCE (WA-IX)  DELIMITED BY '  '
018150               ')'                DELIMITED BY SIZE
018160               INTO WKS-RENGLON-PUNTO
018170        END-STRING
018180        WRITE REG-POINTS-OUT FROM WKS-RENGLON-PUNTO
018190     END-IF.
018200 2111-EVALUA-EJEMPLO-ARTICULO-E.
018210     EXIT.
018220******************************************************************
018230*   2400  -  RESUMEN DE LA CORRIDA POR CONSOLA, PARA EL LOG DEL   *
018240*   JOB (RUN-SUMMARY).                                           *
018250******************************************************************
018260 2400-MUESTRA-RESUMEN-CORRIDA SECTION.
018270     DISPLAY 'SEGI1B01 - RESUMEN DE LA CORRIDA'
018280     DISPLAY '  ARTICULOS LEIDOS .............: '
018290             WKS-TOTAL-LEIDOS
018300     DISPLAY '  ARTICULOS NORMALIZADOS .......: '
018310             WKS-TOTAL-LEIDOS
018320     DISPLAY '  DUPLICADOS ELIMINADOS ........: '
018330             WKS-DUPLICADOS-ELIMINADOS
018340     DISPLAY '  ARTICULOS UNICOS .............: '
018350             WKS-TOTAL-UNICOS
018360     DISPLAY '  ARTICULOS PUNTEADOS ..........: '
018370             WKS-TOTAL-ARTICULOS
018380     MOVE WKS-TOTAL-ARTICULOS TO WKS-TOTAL-RESUMIDOS
018390     IF WKS-TOTAL-RESUMIDOS > 20
018400        MOVE 20 TO WKS-TOTAL-RESUMIDOS
018410     END-IF
018420     DISPLAY '  ARTICULOS RESUMIDOS ..........: '
018430             WKS-TOTAL-RESUMIDOS
018440     DISPLAY '  ARTICULOS EN EL BRIEF PUBLICO : '
018450             WKS-TOTAL-PUBLICADOS
018460     IF PESOS-MAL-SUMADOS
018470        DISPLAY '  AVISO: LOS PESOS DEL PUNTAJE FINAL NO SUMAN'
018480                ' 1.00'
018490     END-IF.
018500 2400-MUESTRA-RESUMEN-CORRIDA-E.
018510     EXIT.
018520******************************************************************
018530*                9900  -  CIERRA LOS SEIS ARCHIVOS                *
018540******************************************************************
018550 9900-CIERRA-ARCHIVOS SECTION.
018560     CLOSE ARTICLES-IN
018570     CLOSE PUBLIC-BRIEF
018580     CLOSE PRIVATE-ARCH
018590     CLOSE BRIEF-REPORT
018600     CLOSE TRENDS-OUT
018610     CLOSE POINTS-OUT.
018620 9900-CIERRA-ARCHIVOS-E.
018630     EXIT.
