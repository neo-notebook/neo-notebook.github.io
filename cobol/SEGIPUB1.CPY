000010******************************************************************
000020*               M I E M B R O   D E   C O P I A                 *
000030*               SEGIPUB1  -  REGISTRO DE BRIEF PUBLICO           *
000040******************************************************************
000050* APLICACION  : SEGURIDAD INFORMATICA - INTELIGENCIA IA          *
000060* DESCRIPCION : LAYOUT DEL ARCHIVO PUBLIC-BRIEF. CONTIENE LOS    *
000070*             : 20 ARTICULOS DE MAYOR PUNTAJE, CAMPOS SELECCION- *
000080*             : ADOS PARA DIVULGACION PUBLICA (SIN PUNTAJES).    *
000090* USADO POR   : SEGI1B01 (FD PUBLIC-BRIEF).                      *
000100******************************************************************
000110 01  REG-PUBLIC-BRIEF.
000120     05  PB-TITLE                      PIC X(080).
000130     05  PB-SUMMARY                    PIC X(300).
000140     05  PB-WHY-MATTERS                PIC X(120).
000150     05  PB-MITIGATION                 PIC X(120).
000160     05  PB-SOURCE                     PIC X(040).
000170     05  PB-PUB-DATE                   PIC X(010).
000180     05  PB-URL                        PIC X(120).
000190     05  PB-CLUSTER-ID                 PIC X(020).
000200     05  FILLER                        PIC X(002).
