000010******************************************************************
000020* FECHA       : 14/02/1991                                       *
000030* PROGRAMADOR : J. CASTELLANOS (JCAS)                            *
000040* APLICACION  : SEGURIDAD INFORMATICA - INTELIGENCIA IA          *
000050* PROGRAMA    : SEGI1R00                                         *
000060* TIPO        : SUBPROGRAMA DE SERVICIO                          *
000070* DESCRIPCION : RUTINA COMUN QUE RECIBE EL ESTADO DE ARCHIVO     *
000080*             : (FILE STATUS) DE CUALQUIER PROGRAMA DE LA        *
000090*             : CORRIDA DE INTELIGENCIA DE SEGURIDAD Y LO        *
000100*             : TRADUCE A UN MENSAJE LEGIBLE EN EL SPOOL, PARA   *
000110*             : QUE OPERACIONES NO TENGA QUE BUSCAR EL CODIGO    *
000120*             : DE ESTADO EN EL MANUAL CADA VEZ QUE UN ARCHIVO   *
000130*             : FALLA AL ABRIR, LEER O ESCRIBIR.                 *
000140* USADO POR   : SEGI1B01.                                        *
000150* INSTALADO   : 14/02/1991                                       *
000160******************************************************************
000170*                 B I T A C O R A   D E   C A M B I O S          *
000180******************************************************************
000190* 14/02/1991 JCAS  PGR0002  PRIMERA VERSION DE LA RUTINA, CALCADA*
000200*                           DE LA RUTINA DEBD1R00 DE CARTERA.    *
000210* 09/03/1992 RMM   PGR0032  SE AGREGA EL CODIGO DE RETORNO PARA  *
000220*                           QUE EL PROGRAMA QUE LLAMA DECIDA SI  *
000230*                           DEBE DETENER LA CORRIDA.             *
000240* 22/03/1999 RMM   PGR0082  Y2K: SIN CAMBIOS, LA RUTINA NO USA   *
000250*                           FECHAS. SE DEJA CONSTANCIA EN LA     *
000260*                           REVISION GENERAL DEL AREA.           *
000270* 11/04/2007 JCAS  PGR0118  SE AGREGA VISTA NUMERICA DEL CODIGO  *
000280*                           DE ESTADO PARA COMPARACIONES, Y SE   *
000290*                           PARTE EL MENSAJE EN DOS MITADES PARA *
000300*                           CUANDO EL SPOOL RECORTA LA LINEA.    *
000310******************************************************************
000320 IDENTIFICATION DIVISION.
000330 PROGRAM-ID.    SEGI1R00.
000340 AUTHOR.        J. CASTELLANOS.
000350 INSTALLATION.  DEPARTAMENTO DE SEGURIDAD INFORMATICA.
000360 DATE-WRITTEN.  14/02/1991.
000370 DATE-COMPILED.
000380 SECURITY.      USO INTERNO - SOLO PERSONAL AUTORIZADO DEL AREA
000390                 DE SEGURIDAD INFORMATICA.
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS CLASE-DIGITO   IS '0' THRU '9'.
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470 01  WKS-MENSAJE-ESTADO              PIC X(60) VALUE SPACES.
000480 01  WKS-MENSAJE-PARTES REDEFINES WKS-MENSAJE-ESTADO.
000490     05  WKS-MENSAJE-MITAD-1         PIC X(29).
000500     05  FILLER                      PIC X(01).
000510     05  WKS-MENSAJE-MITAD-2         PIC X(29).
000520     05  FILLER                      PIC X(01).
000530 01  WKS-CODIGO-AREA.
000540     05  WKS-CODIGO-1                PIC X(01).
000550     05  WKS-CODIGO-2                PIC X(01).
000560     05  FILLER                      PIC X(01) VALUE SPACE.
000570 01  WKS-CODIGO-2-COMP REDEFINES WKS-CODIGO-AREA PIC X(02).
000580 01  WKS-CODIGO-9-COMP REDEFINES WKS-CODIGO-AREA PIC 9(02).
000590 LINKAGE SECTION.
000600 01  LK-PROGRAMA-QUE-LLAMA           PIC X(08).
000610 01  LK-ARCHIVO-CON-ERROR            PIC X(08).
000620 01  LK-ESTADO-ARCHIVO               PIC X(02).
000630 01  LK-CODIGO-RETORNO               PIC 9(02) COMP.
000640 PROCEDURE DIVISION USING LK-PROGRAMA-QUE-LLAMA,
000650                           LK-ARCHIVO-CON-ERROR,
000660                           LK-ESTADO-ARCHIVO,
000670                           LK-CODIGO-RETORNO.
000680******************************************************************
000690*             0100  -  PARRAFO PRINCIPAL DE LA RUTINA             *
000700******************************************************************
000710 0100-PRINCIPAL SECTION.
000720     MOVE LK-ESTADO-ARCHIVO TO WKS-CODIGO-AREA
000730     PERFORM 0200-TRADUCE-ESTADO
000740     DISPLAY '*** SEGI1R00 - ERROR DE ARCHIVO DETECTADO ***'
000750     DISPLAY '    PROGRAMA  : ' LK-PROGRAMA-QUE-LLAMA
000760     DISPLAY '    ARCHIVO   : ' LK-ARCHIVO-CON-ERROR
000770     DISPLAY '    ESTADO    : ' LK-ESTADO-ARCHIVO
000780     DISPLAY '    SIGNIFICA : ' WKS-MENSAJE-ESTADO
000790     MOVE 12 TO LK-CODIGO-RETORNO
000800     GOBACK.
000810 0100-PRINCIPAL-E.
000820     EXIT.
000830******************************************************************
000840*   0200  -  TRADUCE EL FILE STATUS DE DOS POSICIONES A UN        *
000850*   MENSAJE LEGIBLE, AL ESTILO DEL MANUAL DE OPERACIONES.         *
000860******************************************************************
000870 0200-TRADUCE-ESTADO SECTION.
000880     EVALUATE LK-ESTADO-ARCHIVO
000890        WHEN '00'
000900           MOVE 'OPERACION CORRECTA' TO WKS-MENSAJE-ESTADO
000910        WHEN '10'
000920           MOVE 'FIN DE ARCHIVO' TO WKS-MENSAJE-ESTADO
000930        WHEN '23'
000940           MOVE 'REGISTRO NO ENCONTRADO / ARCHIVO INEXISTENTE'
000950                TO WKS-MENSAJE-ESTADO
000960        WHEN '35'
000970           MOVE 'EL ARCHIVO NO EXISTE PARA ABRIR EN ENTRADA'
000980                TO WKS-MENSAJE-ESTADO
000990        WHEN '37'
001000           MOVE 'ORGANIZACION DE ARCHIVO INCOMPATIBLE'
001010                TO WKS-MENSAJE-ESTADO
001020        WHEN '41'
001030           MOVE 'EL ARCHIVO YA ESTA ABIERTO' TO WKS-MENSAJE-ESTADO
001040        WHEN '42'
001050           MOVE 'EL ARCHIVO YA ESTA CERRADO' TO WKS-MENSAJE-ESTADO
001060        WHEN OTHER
001070           IF WKS-CODIGO-1 = '9'
001080              MOVE 'ERROR DE AMBIENTE / DISPOSITIVO - AVISAR A '
001090                   'SOPORTE TECNICO' TO WKS-MENSAJE-ESTADO
001100           ELSE
001110              MOVE 'CODIGO DE ESTADO NO CATALOGADO EN ESTA '
001120                   'RUTINA - VER MANUAL' TO WKS-MENSAJE-ESTADO
001130           END-IF
001140     END-EVALUATE.
001150 0200-TRADUCE-ESTADO-E.
001160     EXIT.
