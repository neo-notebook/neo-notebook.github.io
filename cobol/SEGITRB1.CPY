000010******************************************************************
000020*               M I E M B R O   D E   C O P I A                 *
000030*               SEGITRB1  -  REGISTRO DE ARCHIVO PRIVADO         *
000040******************************************************************
000050* APLICACION  : SEGURIDAD INFORMATICA - INTELIGENCIA IA          *
000060* DESCRIPCION : LAYOUT DEL ARCHIVO PRIVATE-ARCH. ES EL ARTICULO  *
000070*             : YA DEPURADO, NORMALIZADO, PUNTEADO Y RESUMIDO,   *
000080*             : EN EL ORDEN FINAL DE RANGO (MAYOR PUNTAJE        *
000090*             : PRIMERO). INCLUYE LOS CINCO PUNTAJES PARCIALES   *
000100*             : Y EL PUNTAJE FINAL PONDERADO, QUE NO SALEN EN    *
000110*             : EL BRIEF PUBLICO (VER SEGIPUB1).                 *
000120* USADO POR   : SEGI1B01 (FD PRIVATE-ARCH).                      *
000130******************************************************************
000140 01  REG-PRIVATE-ARCH.
000150     05  PA-TITLE                      PIC X(080).
000160     05  PA-CONTENT                    PIC X(1000).
000170     05  PA-URL                        PIC X(120).
000180     05  PA-PUB-DATE                   PIC X(010).
000190     05  PA-SOURCE                     PIC X(040).
000200     05  PA-CRED-TIER                  PIC X(008).
000210     05  PA-CLUSTER-ID                 PIC X(020).
000220     05  PA-GRUPO-PUNTAJES.
000230         10  PA-SCORE-RELEVANCE        PIC 9(03)V99.
000240         10  PA-SCORE-CREDIBILITY      PIC 9(03)V99.
000250         10  PA-SCORE-IMPACT           PIC 9(03)V99.
000260         10  PA-SCORE-FRESHNESS        PIC 9(03)V99.
000270         10  PA-SCORE-PRACTICALITY     PIC 9(03)V99.
000280     05  PA-FINAL-SCORE                PIC 9(03)V99.
000290     05  PA-SUMMARY                    PIC X(300).
000300     05  PA-WHY-MATTERS                PIC X(120).
000310     05  PA-MITIGATION                 PIC X(120).
000320     05  PA-SEQ-ORIGINAL               PIC 9(05).
000330     05  FILLER                        PIC X(015).
