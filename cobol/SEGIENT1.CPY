000010******************************************************************
000020*               M I E M B R O   D E   C O P I A                 *
000030*               SEGIENT1  -  REGISTRO DE ENTRADA                 *
000040******************************************************************
000050* APLICACION  : SEGURIDAD INFORMATICA - INTELIGENCIA IA          *
000060* DESCRIPCION : LAYOUT DEL ARCHIVO ARTICLES-IN (RAW-ARTICLE).    *
000070*             : CADA REGISTRO ES UN ARTICULO O PAPER CRUDO       *
000080*             : COSECHADO DE LOS FEEDS EXTERNOS, SIN DEPURAR.    *
000090*             : CAMPOS DE LARGO FIJO, JUSTIFICADOS A LA IZQ.,    *
000100*             : RELLENOS CON ESPACIOS.                           *
000110* USADO POR   : SEGI1B01 (FD ARTICLES-IN).                       *
000120******************************************************************
000130 01  REG-ARTICLE-IN.
000140     05  RAW-TITLE                     PIC X(080).
000150     05  RAW-CONTENT                   PIC X(1000).
000160     05  RAW-URL                       PIC X(120).
000170     05  RAW-PUB-DATE                  PIC X(010).
000180     05  RAW-SOURCE                    PIC X(040).
000190     05  RAW-CRED-TIER                 PIC X(008).
000200         88  RAW-CRED-ALTA                      VALUE 'HIGH    '.
000210         88  RAW-CRED-MEDIA                      VALUE 'MEDIUM  '.
000220         88  RAW-CRED-BAJA                      VALUE 'LOW     '.
000230     05  FILLER                        PIC X(002).
